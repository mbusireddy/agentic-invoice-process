000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SCOREALC.
000300 AUTHOR.        R S MEEHAN.
000400 INSTALLATION.  ACCOUNTS PAYABLE SYSTEMS - AP-4471.
000500 DATE-WRITTEN.  03-09-98.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*    SUBROUTINE TO CALCULATE THE WEIGHTED CHECK-RESULT SCORE
001200*    SHARED BY THE VALIDATION ENGINE, THE REGIONAL COMPLIANCE
001300*    ENGINE, AND THE AUDIT ENGINE.  CALLED ONCE FOR EACH CHECK
001400*    TABLE THAT NEEDS SCORING - NEVER OPENS A FILE, NEVER
001500*    ABENDS, SIMPLY WALKS THE TABLE AND RETURNS A SCORE.
001600*
001700*    SCORING RULE (FINANCE MEMO 98-114):
001800*       WEIGHT BY SEVERITY - LOW=1, MEDIUM=2, HIGH=3.
001900*       INFO RESULTS ARE SKIPPED (NEITHER WEIGHT NOR EARNED).
002000*       PASS EARNS THE FULL WEIGHT, WARNING EARNS 0.7 OF THE
002100*       WEIGHT, ERROR EARNS NOTHING.
002200*       SCORE = TOTAL EARNED / TOTAL WEIGHT, ROUNDED 4 DECIMALS.
002300*       IF THE TABLE HAS NO SCORABLE ENTRIES AT ALL, THE CALLER'S
002400*       LS-EMPTY-SCORE IS RETURNED UNCHANGED (U2 PASSES 0, THE
002500*       U5 AUDIT VARIANT AND U3 COMPLIANCE ENGINE PASS 1.0).
002600*
002700******************************************************************
002800* Linkage:
002900*      parameters:
003000*        1: Check-result table  (passed, not changed)
003100*        2: Empty-table score   (passed, not changed)
003200*        3: Result score        (passed and modified)
003300******************************************************************
003400*  CHANGE LOG
003500*  ----------
003600*  03-09-98  RSM  ORIGINAL SUBROUTINE FOR AP-4471 INVOICE ENGINE.
003700*  06-14-98  RSM  FIXED DIVIDE-BY-ZERO WHEN TABLE HELD ONLY INFO
003800*                 ENTRIES - NOW FALLS BACK TO LS-EMPTY-SCORE.
003900*  01-11-99  TKL  Y2K READINESS REVIEW - NO DATE FIELDS IN THIS
004000*                 MODULE, NO CHANGE REQUIRED, SIGNED OFF.
004100*  09-27-99  KPJ  ROUNDING CONFIRMED ROUND-HALF-UP PER AUDIT
004200*                 FINDING AP-4471-22 (WAS TRUNCATING).
004250*  08-09-00  RSM  WEIGHT/EARNED ACCUMULATORS CHANGED FROM COMP TO
004260*                 COMP-3 TO MATCH SHOP STANDARD FOR RUNNING
004270*                 TOTALS OF THIS KIND, PER AUDIT FINDING
004280*                 AP-4471-31.
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.   IBM-390.
004700 OBJECT-COMPUTER.   IBM-390.
004800 SPECIAL-NAMES.
004900     C01 IS NEXT-PAGE.
005000******************************************************************
005100 DATA DIVISION.
005200
005300 WORKING-STORAGE SECTION.
005400
005500 01  WS-SCOREALC-SWITCHES.
005600     05  WS-TABLE-EMPTY-SW        PIC X(03)   VALUE 'NO '.
005700         88  TABLE-EMPTY                      VALUE 'YES'.
005800     05  WS-NEGATIVE-TOTAL-SW     PIC X(03)   VALUE 'NO '.
005900         88  NEGATIVE-TOTAL-FOUND             VALUE 'YES'.
006000
006100 01  WS-SCOREALC-ACCUMS.
006150*    WEIGHT/EARNED ACCUMULATORS PACKED-DECIMAL PER SHOP STANDARD
006160*    FOR RUNNING TOTALS (SEE AP-4471-41 - MATCHES SAMOS3 USAGE).
006200     05  WS-WEIGHT-OF-ENTRY       PIC S9(5)V9999 COMP-3 VALUE +0.
006300     05  WS-EARNED-OF-ENTRY       PIC S9(5)V9999 COMP-3 VALUE +0.
006400     05  WS-TOTAL-WEIGHT          PIC S9(7)V9999 COMP-3 VALUE +0.
006500     05  WS-TOTAL-EARNED          PIC S9(7)V9999 COMP-3 VALUE +0.
006600     05  WS-SCORABLE-ENTRIES      PIC S9(5)      COMP   VALUE +0.
006650     05  FILLER                   PIC X(02).
006700*
006800*    DUMP-STYLE REDEFINE OF THE ACCUMULATORS - PACKED-DECIMAL AND
006900*    BINARY FIELDS ALIKE WILL NOT DISPLAY CLEANLY, SO
007000*    900-DIAGNOSTIC-DUMP MOVES THEM THROUGH THIS ALPHANUMERIC
007100*    VIEW WHEN A TOTAL GOES NEGATIVE (SHOULD NEVER HAPPEN - SEE
007150*    AP-4471-30).
007200 01  WS-SCOREALC-ACCUMS-DUMP  REDEFINES WS-SCOREALC-ACCUMS.
007300     05  FILLER                   PIC X(05).
007400     05  FILLER                   PIC X(05).
007500     05  WS-DUMP-TOTAL-WEIGHT     PIC X(06).
007600     05  WS-DUMP-TOTAL-EARNED     PIC X(06).
007700     05  FILLER                   PIC X(06).
007800*
007900 01  WS-WARNING-CREDIT            PIC S9(1)V9(4) COMP VALUE +0.7.
008000 01  WS-WARNING-CREDIT-X  REDEFINES WS-WARNING-CREDIT PIC X(02).
008010
008020 LINKAGE SECTION.
008030
008040 01  LS-CHECK-TABLE.
008050     COPY CHKTAB REPLACING ==:TAG:== BY ==LS==.
008060
008070 01  LS-EMPTY-SCORE               PIC 9V9999.
008080
008090 01  LS-RESULT-SCORE              PIC 9V9999.
008100 01  LS-RESULT-SCORE-X  REDEFINES LS-RESULT-SCORE PIC X(05).
008110
008120******************************************************************
008130 PROCEDURE DIVISION USING LS-CHECK-TABLE
008140                          LS-EMPTY-SCORE
008150                          LS-RESULT-SCORE.
008300
008400 000-MAINLINE SECTION.
008500
008600     PERFORM 100-INIT-ACCUMULATORS THRU 100-EXIT.
008700     IF LS-CHECK-COUNT IS GREATER THAN ZERO
008800        PERFORM 200-SCORE-ALL-ENTRIES THRU 200-EXIT.
008900     PERFORM 300-SET-RESULT-SCORE THRU 300-EXIT.
009000     GOBACK.
009100
009200
009300 100-INIT-ACCUMULATORS.
009400
009500     MOVE 'NO '  TO WS-TABLE-EMPTY-SW.
009600     MOVE ZERO   TO WS-TOTAL-WEIGHT
009700                    WS-TOTAL-EARNED
009800                    WS-SCORABLE-ENTRIES.
009900
010000 100-EXIT.
010100     EXIT.
010200
010300
010400 200-SCORE-ALL-ENTRIES.
010500
010600     PERFORM 210-SCORE-ONE-ENTRY THRU 210-EXIT
010700         VARYING LS-CHECK-IDX FROM 1 BY 1
010800         UNTIL LS-CHECK-IDX IS GREATER THAN LS-CHECK-COUNT.
010900
011000 200-EXIT.
011100     EXIT.
011200
011300
011400 210-SCORE-ONE-ENTRY.
011500
011600     IF LS-STATUS-INFO (LS-CHECK-IDX)
011700        NEXT SENTENCE
011800     ELSE
011900        PERFORM 220-WEIGH-BY-SEVERITY THRU 220-EXIT
012000        PERFORM 230-CREDIT-BY-STATUS  THRU 230-EXIT
012100        ADD WS-WEIGHT-OF-ENTRY TO WS-TOTAL-WEIGHT
012200        ADD WS-EARNED-OF-ENTRY TO WS-TOTAL-EARNED
012300        ADD 1 TO WS-SCORABLE-ENTRIES.
012400
012500 210-EXIT.
012600     EXIT.
012700
012800
012900 220-WEIGH-BY-SEVERITY.
013000
013100     IF LS-SEV-LOW (LS-CHECK-IDX)
013200        MOVE 1 TO WS-WEIGHT-OF-ENTRY
013300     ELSE
013400        IF LS-SEV-MEDIUM (LS-CHECK-IDX)
013500           MOVE 2 TO WS-WEIGHT-OF-ENTRY
013600        ELSE
013700           MOVE 3 TO WS-WEIGHT-OF-ENTRY.
013800
013900 220-EXIT.
014000     EXIT.
014100
014200
014300 230-CREDIT-BY-STATUS.
014400
014500     IF LS-STATUS-PASS (LS-CHECK-IDX)
014600        MOVE WS-WEIGHT-OF-ENTRY TO WS-EARNED-OF-ENTRY
014700     ELSE
014800        IF LS-STATUS-WARNING (LS-CHECK-IDX)
014900           COMPUTE WS-EARNED-OF-ENTRY ROUNDED =
015000                   WS-WEIGHT-OF-ENTRY * WS-WARNING-CREDIT
015100        ELSE
015200           MOVE ZERO TO WS-EARNED-OF-ENTRY.
015300
015400 230-EXIT.
015500     EXIT.
015600
015700
015800 300-SET-RESULT-SCORE.
015900
016000     IF WS-SCORABLE-ENTRIES IS EQUAL TO ZERO
016100        MOVE 'YES' TO WS-TABLE-EMPTY-SW.
016200
016300     IF WS-TOTAL-WEIGHT IS LESS THAN ZERO OR
016400        WS-TOTAL-EARNED IS LESS THAN ZERO
016500        MOVE 'YES' TO WS-NEGATIVE-TOTAL-SW
016600        PERFORM 900-DIAGNOSTIC-DUMP THRU 900-EXIT.
016700
016800     IF TABLE-EMPTY OR NEGATIVE-TOTAL-FOUND
016900        MOVE LS-EMPTY-SCORE TO LS-RESULT-SCORE
017000     ELSE
017100        COMPUTE LS-RESULT-SCORE ROUNDED =
017200                WS-TOTAL-EARNED / WS-TOTAL-WEIGHT.
017300
017400 300-EXIT.
017500     EXIT.
017600
017700
017800 900-DIAGNOSTIC-DUMP.
017900
018000     DISPLAY '** SCOREALC WARNING - NEGATIVE ACCUMULATOR **'.
018100     DISPLAY 'TOTAL WEIGHT (DUMP) = ' WS-DUMP-TOTAL-WEIGHT.
018200     DISPLAY 'TOTAL EARNED (DUMP) = ' WS-DUMP-TOTAL-EARNED.
018300     MOVE LS-EMPTY-SCORE TO LS-RESULT-SCORE.
018400     DISPLAY 'FALLBACK SCORE (DUMP) = ' LS-RESULT-SCORE-X.
018500
018600 900-EXIT.
018700     EXIT.
