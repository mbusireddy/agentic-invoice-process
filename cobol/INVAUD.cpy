000100*****************************************************************
000200*    COPYBOOK:  INVAUD                                          *
000300*    DESCRIBES THE AUDIT RECORD APPENDED TO AUDIT-FILE - ONE     *
000400*    PER INVOICE, PRODUCED BY THE AUDIT STAGE (700-BUILD-AUDIT)  *
000500*    OF INVCTL.  NAMES ARE MASKED AND AMOUNTS ARE ROUNDED        *
000600*    BEFORE THIS RECORD IS BUILT - SEE 740-MASK-NAMES.           *
000700*****************************************************************
000800*  CHANGE LOG
000900*  ----------
001000*  04-02-98  RSM  ORIGINAL COPYBOOK FOR AP-4471 INVOICE ENGINE.
001100*  08-19-99  TKL  ADD AUD-COMPLIANCE-MET-FLG FOR REGULATORY
001200*                 REPORTING REQUEST FROM LEGAL (TICKET AP-5190).
001300*****************************************************************
001400 01  AUDIT-REC.
001500     05  AUD-SEQ-NO              PIC 9(06).
001600     05  AUD-INV-NUMBER          PIC X(20).
001700     05  AUD-VENDOR-NAME-MSK     PIC X(30).
001800     05  AUD-BUYER-NAME-MSK      PIC X(30).
001900     05  AUD-AMOUNT-ROUNDED      PIC S9(9)V99.
002000     05  AUD-CURRENCY-CD         PIC X(03).
002100     05  AUD-REGION-CD           PIC X(05).
002200     05  AUD-STATUS              PIC X(20).
002300     05  AUD-VALIDATION-SCORE    PIC 9V9999.
002400     05  AUD-COMPLIANCE-SCORE    PIC 9V9999.
002500     05  AUD-ERROR-RATE          PIC 9V9999.
002600     05  AUD-COMPLIANCE-MET-FLG  PIC X(01).
002700     05  FILLER                  PIC X(07).
