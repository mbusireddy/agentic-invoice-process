000100*****************************************************************
000200*    COPYBOOK:  INVHDR                                          *
000300*    DESCRIBES THE INVOICE HEADER RECORD PRODUCED BY THE         *
000400*    FRONT-END CAPTURE SYSTEM AND READ BY INVCTL (INVOICE-FILE). *
000500*    ONE RECORD PER INVOICE, FOLLOWED ON LINEITEM-FILE BY        *
000600*    INV-LINE-COUNT LINE-ITEM RECORDS (SEE INVLINE).             *
000700*****************************************************************
000800*  CHANGE LOG
000900*  ----------
001000*  02-11-98  RSM  ORIGINAL COPYBOOK FOR AP-4471 INVOICE ENGINE.
001100*  09-02-98  RSM  ADDED INV-REGION-CD AND INV-CURRENCY-CD FOR
001200*                 MULTI-COUNTRY ROLLOUT.
001300*  01-06-99  TKL  Y2K: INV-DATE-YMD AND INV-DUE-DATE-YMD WIDENED
001400*                 TO 8-DIGIT CCYYMMDD, ALL CALLERS RECOMPILED.
001500*****************************************************************
001600 01  INV-HEADER-REC.
001700     05  INV-NUMBER              PIC X(20).
001800     05  INV-DATE-YMD            PIC 9(08).
001900     05  INV-DUE-DATE-YMD        PIC 9(08).
002000     05  INV-VENDOR-NAME         PIC X(30).
002100     05  INV-VENDOR-ADDR         PIC X(30).
002200     05  INV-VENDOR-TAX-ID       PIC X(16).
002300     05  INV-BUYER-NAME          PIC X(30).
002400     05  INV-BUYER-ADDR          PIC X(30).
002500     05  INV-BUYER-TAX-ID        PIC X(16).
002600     05  INV-CURRENCY-CD         PIC X(03).
002700     05  INV-REGION-CD           PIC X(05).
002800     05  INV-SUBTOTAL-AMT        PIC S9(9)V99.
002900     05  INV-TOTAL-TAX-AMT       PIC S9(9)V99.
003000     05  INV-DISCOUNT-AMT        PIC S9(9)V99.
003100     05  INV-TOTAL-AMT           PIC S9(9)V99.
003200     05  INV-LINE-COUNT          PIC 9(03).
003300     05  FILLER                  PIC X(07).
