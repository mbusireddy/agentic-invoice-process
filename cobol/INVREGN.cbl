000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    INVREGN.
000300 AUTHOR.        K P JARRELL.
000400 INSTALLATION.  ACCOUNTS PAYABLE SYSTEMS - AP-4471.
000500 DATE-WRITTEN.  06-01-98.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*    SUBROUTINE TO APPLY REGION-SPECIFIC COMPLIANCE RULES TO ONE
001200*    INVOICE AND TO DECIDE THE APPROVAL AUTHORITY REQUIRED BY THE
001300*    INVOICE AMOUNT.  CALLED ONCE PER INVOICE BY INVCTL, AFTER
001400*    220-VALIDATE (U2) AND BEFORE 240-DECIDE-APPROVAL (U4).
001500*
001600*    DEFAULTS THE REGION TO US WHEN THE INCOMING REGION CODE IS
001700*    NOT ONE OF US/EU/APAC/LATAM (FINANCE MEMO 98-114, PARA 4),
001800*    LOOKS UP THE REGIONAL RULE TABLE (REGNTAB), RUNS THE SIX
001900*    COMPLIANCE CHECKS, SCORES THE RESULT THROUGH SCOREALC, AND
002000*    SETS THE APPROVAL AUTHORITY (APPROVER/LEVEL) BY COMPARING
002100*    THE INVOICE TOTAL TO THE REGION'S AUTO/MANAGER/EXECUTIVE
002200*    LIMITS.  NEVER OPENS A FILE.
002300*
002400******************************************************************
002500* Linkage:
002600*      parameters:
002700*        1: Invoice header fields (INVHDR layout, passed, not
002800*           changed, except LK-REGION-CD which is defaulted
002900*           in place when not a recognised region)
003000*        2: Compliance check table (CHKTAB layout, built here)
003100*        3: Compliance score            (returned)
003200*        4: Approver / approval level    (returned)
003300******************************************************************
003400*  CHANGE LOG
003500*  ----------
003600*  06-01-98  KPJ  ORIGINAL SUBROUTINE FOR AP-4471 INVOICE ENGINE.
003700*  09-02-98  RSM  ADDED APAC ROW AND GSTIN FORMAT CHECK AHEAD OF
003800*                 THE APAC GO-LIVE (TICKET AP-4890).
003900*  01-14-99  TKL  Y2K READINESS REVIEW - INV-DATE-YMD/INV-DUE-
004000*                 DATE-YMD ALREADY 8-DIGIT CCYYMMDD, NO CHANGE.
004100*  10-08-99  TKL  LATAM AUTO-APPROVE LIMIT CHANGE (SEE REGNTAB
004200*                 CHANGE LOG) - NO LOGIC CHANGE IN THIS MODULE.
004300*  03-22-00  KPJ  TAX-ID FORMAT CHECK NOW SKIPPED WHEN THE TAX ID
004400*                 IS BLANK, PER AUDIT FINDING AP-4471-25 (WAS
004500*                 FLAGGING BLANK AS A FORMAT ERROR).
004530*  08-09-00  RSM  GSTIN CHECK (240) WAS MISSING POSITIONS 13 AND
004540*                 15 FROM THE AND-CHAIN - A GARBAGE CHARACTER IN
004550*                 EITHER SPOT PASSED.  BOTH NOW TESTED, PER AUDIT
004560*                 FINDING AP-4471-31.
004570*  08-09-00  RSM  220-CHECK-REQD-FIELDS WAS TESTING INV-REGION-CD
004580*                 DIRECTLY INSTEAD OF THE REG-REQ-VENDOR-TXID /
004590*                 REG-REQ-BUYER-TXID COLUMNS REGNTAB ALREADY
004600*                 CARRIES FOR THIS - TABLE NOW DRIVES THE GATE,
004610*                 SAME FINDING AP-4471-31.
004620******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.   IBM-390.
005000 OBJECT-COMPUTER.   IBM-390.
005100 SPECIAL-NAMES.
005200     C01 IS NEXT-PAGE.
005300******************************************************************
005400 DATA DIVISION.
005500
005600 WORKING-STORAGE SECTION.
005700
005800 01  WS-INVREGN-SWITCHES.
005900     05  WS-REGION-FOUND-SW       PIC X(03)   VALUE 'NO '.
006000         88  REGION-FOUND                     VALUE 'YES'.
006100     05  WS-CURRENCY-FOUND-SW     PIC X(03)   VALUE 'NO '.
006200         88  CURRENCY-IN-LIST                 VALUE 'YES'.
006300     05  WS-TAXID-OK-SW           PIC X(03)   VALUE 'NO '.
006400         88  TAXID-FORMAT-OK                  VALUE 'YES'.
006500
006600 01  WS-INVREGN-WORK.
006700     05  WS-CURR-SUB              PIC S9(3)      COMP VALUE +0.
006800     05  WS-CHAR-SUB              PIC S9(3)      COMP VALUE +0.
006900     05  WS-EFFECTIVE-TAX-RATE    PIC S9(3)V9999 COMP VALUE +0.
006950*    ALPHANUMERIC DUMP VIEW - DISPLAYED IN THE WARNING MESSAGE
006960*    WHEN 210-CHECK-TAX-RATE TRIPS (SEE AP-4471-52).
006970     05  WS-EFFECTIVE-TAX-RATE-X  REDEFINES
006980             WS-EFFECTIVE-TAX-RATE PIC X(06).
007000     05  WS-REASONABLE-RATE-MAX   PIC S9(3)V9999 COMP VALUE +0.
007100     05  WS-TAXID-LENGTH          PIC S9(3)      COMP VALUE +0.
007150     05  WS-TAXID-LENGTH-X        REDEFINES
007160             WS-TAXID-LENGTH      PIC XX.
007200     05  WS-ONE-CHAR              PIC X(01)      VALUE SPACE.
007300
007400*    ALTERNATE NUMERIC-DIGIT VIEW OF THE WORK AREA, USED BY
007500*    240-CHECK-APAC-GSTIN AND 250-CHECK-LATAM-FORMAT TO TEST
007800*    WHETHER A SINGLE TAX-ID CHARACTER IS A DIGIT.
007900 01  WS-ONE-CHAR-NUM   REDEFINES WS-ONE-CHAR  PIC 9(01).
008000
008100 01  WS-DATE-FMT-TEXT.
008200     05  WS-DATE-FMT-US           PIC X(10) VALUE 'MM/DD/YYYY'.
008300     05  WS-DATE-FMT-EU           PIC X(10) VALUE 'DD/MM/YYYY'.
008400     05  WS-DATE-FMT-APAC         PIC X(10) VALUE 'DD-MM-YYYY'.
008450 01  WS-SELECTED-DATE-FMT         PIC X(10)   VALUE SPACES.
008500
008600 01  WS-SCORE-EMPTY-VALUE         PIC 9V9999  VALUE 1.0000.
008700
008800     COPY REGNTAB.
008900
009000 LINKAGE SECTION.
009100
009200 01  LK-INVOICE-HEADER.
009300     COPY INVHDR.
009400
009500 01  LK-COMPLY-TABLE.
009600     COPY CHKTAB REPLACING ==:TAG:== BY ==LK==.
009700
009800 01  LK-COMPLIANCE-SCORE          PIC 9V9999.
009900
010000 01  LK-AUTHORITY-RESULT.
010100     05  LK-APPROVER              PIC X(10).
010200     05  LK-APPROVAL-LEVEL        PIC X(10).
010300
010400******************************************************************
010500 PROCEDURE DIVISION USING LK-INVOICE-HEADER
010600                          LK-COMPLY-TABLE
010700                          LK-COMPLIANCE-SCORE
010800                          LK-AUTHORITY-RESULT.
010900
011000 000-MAINLINE SECTION.
011100
011200     MOVE ZERO    TO LK-CHECK-COUNT.
011300     PERFORM 100-DEFAULT-REGION     THRU 100-EXIT.
011400     SET REG-IDX TO 1.
011500     SEARCH REG-TABLE-ENTRY
011600         AT END
011700            MOVE 'NO ' TO WS-REGION-FOUND-SW
011800         WHEN REG-CODE (REG-IDX) IS EQUAL TO INV-REGION-CD
011900            MOVE 'YES' TO WS-REGION-FOUND-SW.
012000     PERFORM 200-CHECK-CURRENCY     THRU 200-EXIT.
012100     PERFORM 210-CHECK-TAX-RATE     THRU 210-EXIT.
012200     PERFORM 220-CHECK-REQD-FIELDS  THRU 220-EXIT.
012300     PERFORM 230-CHECK-TAXID-FORMAT THRU 230-EXIT.
012400     PERFORM 260-CHECK-AMOUNT-LIMIT THRU 260-EXIT.
012500     PERFORM 270-POST-DATE-FORMAT   THRU 270-EXIT.
012600     CALL 'SCOREALC' USING LK-COMPLY-TABLE
012700                           WS-SCORE-EMPTY-VALUE
012800                           LK-COMPLIANCE-SCORE.
012900     PERFORM 280-SET-AUTHORITY      THRU 280-EXIT.
013000     GOBACK.
013100
013200
013300 100-DEFAULT-REGION.
013400
013500     IF INV-REGION-CD IS EQUAL TO 'US   ' OR 'EU   ' OR
013600        'APAC ' OR 'LATAM'
013700        NEXT SENTENCE
013800     ELSE
013900        DISPLAY '** WARNING ** UNKNOWN REGION CODE - DEFAULTED '
014000                'TO US - INVOICE ' INV-NUMBER
014100        MOVE 'US   ' TO INV-REGION-CD.
014200
014300 100-EXIT.
014400     EXIT.
014500
014600
014700 200-CHECK-CURRENCY.
014800
014900     MOVE 'NO ' TO WS-CURRENCY-FOUND-SW.
015000     PERFORM VARYING WS-CURR-SUB FROM 1 BY 1
015100         UNTIL WS-CURR-SUB GREATER THAN REG-CURRENCY-COUNT (REG-IDX)
015200         IF REG-CURRENCY (REG-IDX, WS-CURR-SUB)
015300                 IS EQUAL TO INV-CURRENCY-CD
015400            MOVE 'YES' TO WS-CURRENCY-FOUND-SW.
015500
015600     ADD 1 TO LK-CHECK-COUNT.
015700     MOVE 'CURRENCY'          TO LK-CHECK-NAME (LK-CHECK-COUNT).
015800     IF CURRENCY-IN-LIST
015900        MOVE 'PASS'   TO LK-CHECK-STATUS   (LK-CHECK-COUNT)
016000        MOVE 'LOW'    TO LK-CHECK-SEVERITY (LK-CHECK-COUNT)
016100     ELSE
016200        MOVE 'ERROR'  TO LK-CHECK-STATUS   (LK-CHECK-COUNT)
016300        MOVE 'HIGH'   TO LK-CHECK-SEVERITY (LK-CHECK-COUNT).
016400
016500 200-EXIT.
016600     EXIT.
016700
016800
016900 210-CHECK-TAX-RATE.
017000
017100     IF INV-SUBTOTAL-AMT IS GREATER THAN ZERO
017200        COMPUTE WS-EFFECTIVE-TAX-RATE ROUNDED =
017300                INV-TOTAL-TAX-AMT / INV-SUBTOTAL-AMT
017400        COMPUTE WS-REASONABLE-RATE-MAX ROUNDED =
017500                REG-STD-TAX-RATE (REG-IDX) * 1.5
017600        ADD 1 TO LK-CHECK-COUNT
017700        MOVE 'TAX-RATE-REASONABLE'  TO LK-CHECK-NAME (LK-CHECK-COUNT)
017800        IF WS-EFFECTIVE-TAX-RATE IS LESS THAN ZERO
017900           MOVE 'ERROR'   TO LK-CHECK-STATUS   (LK-CHECK-COUNT)
018000           MOVE 'HIGH'    TO LK-CHECK-SEVERITY (LK-CHECK-COUNT)
018100        ELSE
018200           IF WS-EFFECTIVE-TAX-RATE IS GREATER THAN
018300              WS-REASONABLE-RATE-MAX
018400              MOVE 'WARNING' TO LK-CHECK-STATUS   (LK-CHECK-COUNT)
018500              MOVE 'MEDIUM'  TO LK-CHECK-SEVERITY (LK-CHECK-COUNT)
018600           ELSE
018700              MOVE 'PASS'    TO LK-CHECK-STATUS   (LK-CHECK-COUNT)
018800              MOVE 'LOW'     TO LK-CHECK-SEVERITY (LK-CHECK-COUNT).
018900
019000 210-EXIT.
019100     EXIT.
019200
019300
019400 220-CHECK-REQD-FIELDS.
019500
019600     PERFORM 221-REQD-ONE-FIELD THRU 221-EXIT.
019700     IF REG-REQ-VENDOR-TXID (REG-IDX) IS EQUAL TO 'Y'
019800        PERFORM 222-REQD-VENDOR-TAXID THRU 222-EXIT.
019900     IF REG-REQ-BUYER-TXID (REG-IDX) IS EQUAL TO 'Y'
020100        PERFORM 223-REQD-BUYER-TAXID  THRU 223-EXIT.
020200
020300 220-EXIT.
020400     EXIT.
020500
020600
020700 221-REQD-ONE-FIELD.
020800
020900     PERFORM 221-POST-REQD-CHK THRU 221-POST-EXIT.
021000
021100 221-EXIT.
021200     EXIT.
021300
021400*    NOTE (RSM 09-02-98): THE NINE ALL-REGION REQUIRED FIELDS ARE
021500*    POSTED IN LINE, ONE CHECK-TABLE ENTRY APIECE, RATHER THAN
021600*    THROUGH A SUBSCRIPTED LOOP - THE FIELDS ARE ALL DIFFERENT
021700*    SIZES AND TYPES SO A TABLE-DRIVEN LOOP BOUGHT NOTHING.
021800 221-POST-REQD-CHK.
021900
022000     ADD 1 TO LK-CHECK-COUNT.
022100     MOVE 'REQ-INVOICE-NUMBER' TO LK-CHECK-NAME (LK-CHECK-COUNT).
022200     IF INV-NUMBER IS EQUAL TO SPACES
022300        MOVE 'ERROR' TO LK-CHECK-STATUS (LK-CHECK-COUNT)
022400        MOVE 'HIGH'  TO LK-CHECK-SEVERITY (LK-CHECK-COUNT)
022500     ELSE
022600        MOVE 'PASS'  TO LK-CHECK-STATUS (LK-CHECK-COUNT)
022700        MOVE 'LOW'   TO LK-CHECK-SEVERITY (LK-CHECK-COUNT).
022800
022900     ADD 1 TO LK-CHECK-COUNT.
023000     MOVE 'REQ-INVOICE-DATE' TO LK-CHECK-NAME (LK-CHECK-COUNT).
023100     IF INV-DATE-YMD IS EQUAL TO ZERO
023200        MOVE 'ERROR' TO LK-CHECK-STATUS (LK-CHECK-COUNT)
023300        MOVE 'HIGH'  TO LK-CHECK-SEVERITY (LK-CHECK-COUNT)
023400     ELSE
023500        MOVE 'PASS'  TO LK-CHECK-STATUS (LK-CHECK-COUNT)
023600        MOVE 'LOW'   TO LK-CHECK-SEVERITY (LK-CHECK-COUNT).
023700
023800     ADD 1 TO LK-CHECK-COUNT.
023900     MOVE 'REQ-VENDOR-NAME' TO LK-CHECK-NAME (LK-CHECK-COUNT).
024000     IF INV-VENDOR-NAME IS EQUAL TO SPACES
024100        MOVE 'ERROR' TO LK-CHECK-STATUS (LK-CHECK-COUNT)
024200        MOVE 'HIGH'  TO LK-CHECK-SEVERITY (LK-CHECK-COUNT)
024300     ELSE
024400        MOVE 'PASS'  TO LK-CHECK-STATUS (LK-CHECK-COUNT)
024500        MOVE 'LOW'   TO LK-CHECK-SEVERITY (LK-CHECK-COUNT).
024600
024700     ADD 1 TO LK-CHECK-COUNT.
024800     MOVE 'REQ-VENDOR-ADDRESS' TO LK-CHECK-NAME (LK-CHECK-COUNT).
024900     IF INV-VENDOR-ADDR IS EQUAL TO SPACES
025000        MOVE 'ERROR' TO LK-CHECK-STATUS (LK-CHECK-COUNT)
025100        MOVE 'HIGH'  TO LK-CHECK-SEVERITY (LK-CHECK-COUNT)
025200     ELSE
025300        MOVE 'PASS'  TO LK-CHECK-STATUS (LK-CHECK-COUNT)
025400        MOVE 'LOW'   TO LK-CHECK-SEVERITY (LK-CHECK-COUNT).
025500
025600     ADD 1 TO LK-CHECK-COUNT.
025700     MOVE 'REQ-BUYER-NAME' TO LK-CHECK-NAME (LK-CHECK-COUNT).
025800     IF INV-BUYER-NAME IS EQUAL TO SPACES
025900        MOVE 'ERROR' TO LK-CHECK-STATUS (LK-CHECK-COUNT)
026000        MOVE 'HIGH'  TO LK-CHECK-SEVERITY (LK-CHECK-COUNT)
026100     ELSE
026200        MOVE 'PASS'  TO LK-CHECK-STATUS (LK-CHECK-COUNT)
026300        MOVE 'LOW'   TO LK-CHECK-SEVERITY (LK-CHECK-COUNT).
026400
026500     ADD 1 TO LK-CHECK-COUNT.
026600     MOVE 'REQ-BUYER-ADDRESS' TO LK-CHECK-NAME (LK-CHECK-COUNT).
026700     IF INV-BUYER-ADDR IS EQUAL TO SPACES
026800        MOVE 'ERROR' TO LK-CHECK-STATUS (LK-CHECK-COUNT)
026900        MOVE 'HIGH'  TO LK-CHECK-SEVERITY (LK-CHECK-COUNT)
027000     ELSE
027100        MOVE 'PASS'  TO LK-CHECK-STATUS (LK-CHECK-COUNT)
027200        MOVE 'LOW'   TO LK-CHECK-SEVERITY (LK-CHECK-COUNT).
027300
027400     ADD 1 TO LK-CHECK-COUNT.
027500     MOVE 'REQ-LINE-ITEMS' TO LK-CHECK-NAME (LK-CHECK-COUNT).
027600     IF INV-LINE-COUNT IS EQUAL TO ZERO
027700        MOVE 'ERROR' TO LK-CHECK-STATUS (LK-CHECK-COUNT)
027800        MOVE 'HIGH'  TO LK-CHECK-SEVERITY (LK-CHECK-COUNT)
027900     ELSE
028000        MOVE 'PASS'  TO LK-CHECK-STATUS (LK-CHECK-COUNT)
028100        MOVE 'LOW'   TO LK-CHECK-SEVERITY (LK-CHECK-COUNT).
028200
028300     ADD 1 TO LK-CHECK-COUNT.
028400     MOVE 'REQ-SUBTOTAL' TO LK-CHECK-NAME (LK-CHECK-COUNT).
028500     IF INV-SUBTOTAL-AMT IS EQUAL TO ZERO
028600        MOVE 'ERROR' TO LK-CHECK-STATUS (LK-CHECK-COUNT)
028700        MOVE 'HIGH'  TO LK-CHECK-SEVERITY (LK-CHECK-COUNT)
028800     ELSE
028900        MOVE 'PASS'  TO LK-CHECK-STATUS (LK-CHECK-COUNT)
029000        MOVE 'LOW'   TO LK-CHECK-SEVERITY (LK-CHECK-COUNT).
029100
029200     ADD 1 TO LK-CHECK-COUNT.
029300     MOVE 'REQ-TAX-AMOUNT' TO LK-CHECK-NAME (LK-CHECK-COUNT).
029400     IF INV-TOTAL-TAX-AMT IS EQUAL TO ZERO
029500        MOVE 'ERROR' TO LK-CHECK-STATUS (LK-CHECK-COUNT)
029600        MOVE 'HIGH'  TO LK-CHECK-SEVERITY (LK-CHECK-COUNT)
029700     ELSE
029800        MOVE 'PASS'  TO LK-CHECK-STATUS (LK-CHECK-COUNT)
029900        MOVE 'LOW'   TO LK-CHECK-SEVERITY (LK-CHECK-COUNT).
030000
030100     ADD 1 TO LK-CHECK-COUNT.
030200     MOVE 'REQ-TOTAL-AMOUNT' TO LK-CHECK-NAME (LK-CHECK-COUNT).
030300     IF INV-TOTAL-AMT IS EQUAL TO ZERO
030400        MOVE 'ERROR' TO LK-CHECK-STATUS (LK-CHECK-COUNT)
030500        MOVE 'HIGH'  TO LK-CHECK-SEVERITY (LK-CHECK-COUNT)
030600     ELSE
030700        MOVE 'PASS'  TO LK-CHECK-STATUS (LK-CHECK-COUNT)
030800        MOVE 'LOW'   TO LK-CHECK-SEVERITY (LK-CHECK-COUNT).
030900
031000 221-POST-EXIT.
031100     EXIT.
031200
031300
031400 222-REQD-VENDOR-TAXID.
031500
031600     ADD 1 TO LK-CHECK-COUNT.
031700     MOVE 'REQ-VENDOR-TAX-ID' TO LK-CHECK-NAME (LK-CHECK-COUNT).
031800     IF INV-VENDOR-TAX-ID IS EQUAL TO SPACES
031900        MOVE 'ERROR' TO LK-CHECK-STATUS (LK-CHECK-COUNT)
032000        MOVE 'HIGH'  TO LK-CHECK-SEVERITY (LK-CHECK-COUNT)
032100     ELSE
032200        MOVE 'PASS'  TO LK-CHECK-STATUS (LK-CHECK-COUNT)
032300        MOVE 'LOW'   TO LK-CHECK-SEVERITY (LK-CHECK-COUNT).
032400
032500 222-EXIT.
032600     EXIT.
032700
032800
032900 223-REQD-BUYER-TAXID.
033000
033100     ADD 1 TO LK-CHECK-COUNT.
033200     MOVE 'REQ-BUYER-TAX-ID' TO LK-CHECK-NAME (LK-CHECK-COUNT).
033300     IF INV-BUYER-TAX-ID IS EQUAL TO SPACES
033400        MOVE 'ERROR' TO LK-CHECK-STATUS (LK-CHECK-COUNT)
033500        MOVE 'HIGH'  TO LK-CHECK-SEVERITY (LK-CHECK-COUNT)
033600     ELSE
033700        MOVE 'PASS'  TO LK-CHECK-STATUS (LK-CHECK-COUNT)
033800        MOVE 'LOW'   TO LK-CHECK-SEVERITY (LK-CHECK-COUNT).
033900
034000 223-EXIT.
034100     EXIT.
034200
034300
034400 230-CHECK-TAXID-FORMAT.
034500
034600     IF INV-VENDOR-TAX-ID IS EQUAL TO SPACES
034700        GO TO 230-EXIT.
034800
034900     MOVE 'NO ' TO WS-TAXID-OK-SW.
035000     IF REG-TAXID-FMT-CODE (REG-IDX) IS EQUAL TO '1'
035100        PERFORM 231-CHECK-US-FORMAT   THRU 231-EXIT
035200     ELSE
035300        IF REG-TAXID-FMT-CODE (REG-IDX) IS EQUAL TO '2'
035400           PERFORM 232-CHECK-EU-FORMAT   THRU 232-EXIT
035500        ELSE
035600           IF REG-TAXID-FMT-CODE (REG-IDX) IS EQUAL TO '3'
035700              PERFORM 240-CHECK-APAC-GSTIN THRU 240-EXIT
035800           ELSE
035900              PERFORM 250-CHECK-LATAM-FORMAT THRU 250-EXIT.
036000
036100     ADD 1 TO LK-CHECK-COUNT.
036200     MOVE 'VENDOR-TAX-ID-FORMAT' TO LK-CHECK-NAME (LK-CHECK-COUNT).
036300     IF TAXID-FORMAT-OK
036400        MOVE 'PASS'  TO LK-CHECK-STATUS   (LK-CHECK-COUNT)
036500        MOVE 'LOW'   TO LK-CHECK-SEVERITY (LK-CHECK-COUNT)
036600     ELSE
036700        MOVE 'ERROR' TO LK-CHECK-STATUS   (LK-CHECK-COUNT)
036800        MOVE 'HIGH'  TO LK-CHECK-SEVERITY (LK-CHECK-COUNT).
036900
037000 230-EXIT.
037100     EXIT.
037200
037300
037400*    US FORMAT:  NN-NNNNNNN  (2 DIGITS, HYPHEN, 7 DIGITS)
037500 231-CHECK-US-FORMAT.
037600
037700     IF INV-VENDOR-TAX-ID (1:2)  IS NUMERIC AND
037800        INV-VENDOR-TAX-ID (3:1)  IS EQUAL TO '-' AND
037900        INV-VENDOR-TAX-ID (4:7)  IS NUMERIC AND
038000        INV-VENDOR-TAX-ID (11:6) IS EQUAL TO SPACES
038100        MOVE 'YES' TO WS-TAXID-OK-SW.
038200
038300 231-EXIT.
038400     EXIT.
038500
038600
038700*    EU FORMAT:  2 UPPERCASE LETTERS THEN 8-12 DIGITS.
038800 232-CHECK-EU-FORMAT.
038900
039000     MOVE 'NO ' TO WS-TAXID-OK-SW.
039100     IF INV-VENDOR-TAX-ID (1:1) IS ALPHABETIC-UPPER AND
039200        INV-VENDOR-TAX-ID (2:1) IS ALPHABETIC-UPPER
039300        PERFORM 233-MEASURE-TAXID-DIGITS THRU 233-EXIT
039400        IF WS-TAXID-LENGTH IS GREATER THAN OR EQUAL TO 8 AND
039500           WS-TAXID-LENGTH IS LESS THAN OR EQUAL TO 12 AND
039550           INV-VENDOR-TAX-ID (WS-TAXID-LENGTH + 3:14 -
039560                WS-TAXID-LENGTH) IS EQUAL TO SPACES
039600           MOVE 'YES' TO WS-TAXID-OK-SW.
039700
039800 232-EXIT.
039900     EXIT.
040000
040100
040200*    COUNTS THE CONSECUTIVE NUMERIC CHARACTERS RUNNING FROM TAX-ID
040300*    POSITION 3 WITH NO GAP - A NON-DIGIT ANYWHERE IN THE RUN
040350*    STOPS THE COUNT FROM GROWING ANY FURTHER (SAME IDEA AS THE
040360*    LATAM COUNTER IN 251-COUNT-LATAM-DIGIT BELOW).
040400 233-MEASURE-TAXID-DIGITS.
040500
040600     MOVE ZERO TO WS-TAXID-LENGTH.
040700     PERFORM 234-COUNT-ONE-DIGIT THRU 234-EXIT
040800         VARYING WS-CHAR-SUB FROM 3 BY 1
040900         UNTIL WS-CHAR-SUB GREATER THAN 14.
041000
041100 233-EXIT.
041200     EXIT.
041300
041400
041500 234-COUNT-ONE-DIGIT.
041600
041700     MOVE INV-VENDOR-TAX-ID (WS-CHAR-SUB:1) TO WS-ONE-CHAR.
041800     IF WS-ONE-CHAR IS NUMERIC AND
041850        WS-TAXID-LENGTH IS EQUAL TO WS-CHAR-SUB - 3
041900        ADD 1 TO WS-TAXID-LENGTH.
042000
042100 234-EXIT.
042200     EXIT.
042300
042400
042500*    APAC GSTIN, 15 CHARACTERS:  2 DIGITS, 5 UPPER LETTERS,
042600*    4 DIGITS, 1 UPPER LETTER, 1 LETTER-OR-DIGIT, LITERAL Z,
042700*    1 LETTER-OR-DIGIT.
042800 240-CHECK-APAC-GSTIN.
042900
043000     MOVE 'NO ' TO WS-TAXID-OK-SW.
043100     IF INV-VENDOR-TAX-ID (1:2)   IS NUMERIC         AND
043200        INV-VENDOR-TAX-ID (3:5)   IS ALPHABETIC-UPPER AND
043300        INV-VENDOR-TAX-ID (8:4)   IS NUMERIC         AND
043400        INV-VENDOR-TAX-ID (12:1)  IS ALPHABETIC-UPPER AND
043420        (INV-VENDOR-TAX-ID (13:1)  IS ALPHABETIC-UPPER OR
043440         INV-VENDOR-TAX-ID (13:1)  IS NUMERIC)          AND
043500        INV-VENDOR-TAX-ID (14:1)  IS EQUAL TO 'Z'      AND
043520        (INV-VENDOR-TAX-ID (15:1)  IS ALPHABETIC-UPPER OR
043540         INV-VENDOR-TAX-ID (15:1)  IS NUMERIC)          AND
043600        INV-VENDOR-TAX-ID (16:1)  IS EQUAL TO SPACES
043700        MOVE 'YES' TO WS-TAXID-OK-SW.
043800
043900 240-EXIT.
044000     EXIT.
044100
044200
044300*    LATAM FORMAT:  8 TO 14 DIGITS, LEFT-JUSTIFIED.
044400 250-CHECK-LATAM-FORMAT.
044500
044600     MOVE ZERO TO WS-TAXID-LENGTH.
044700     PERFORM 251-COUNT-LATAM-DIGIT THRU 251-EXIT
044800         VARYING WS-CHAR-SUB FROM 1 BY 1
044900         UNTIL WS-CHAR-SUB GREATER THAN 14.
045000     MOVE 'NO ' TO WS-TAXID-OK-SW.
045100     IF WS-TAXID-LENGTH IS GREATER THAN OR EQUAL TO 8 AND
045200        WS-TAXID-LENGTH IS LESS THAN OR EQUAL TO 14 AND
045300        INV-VENDOR-TAX-ID (WS-TAXID-LENGTH + 1:16 -
045400             WS-TAXID-LENGTH) IS EQUAL TO SPACES
045500        MOVE 'YES' TO WS-TAXID-OK-SW.
045600
045700 251-COUNT-LATAM-DIGIT.
045800
045900     MOVE INV-VENDOR-TAX-ID (WS-CHAR-SUB:1) TO WS-ONE-CHAR.
046000     IF WS-ONE-CHAR IS NUMERIC AND
046100        WS-TAXID-LENGTH IS EQUAL TO WS-CHAR-SUB - 1
046200        ADD 1 TO WS-TAXID-LENGTH.
046300
046400 251-EXIT.
046500     EXIT.
046600
046700
046800 260-CHECK-AMOUNT-LIMIT.
046900
047000     ADD 1 TO LK-CHECK-COUNT.
047100     MOVE 'AMOUNT-WITHIN-LIMITS' TO LK-CHECK-NAME (LK-CHECK-COUNT).
047200     IF INV-TOTAL-AMT IS GREATER THAN REG-MAX-AMOUNT (REG-IDX)
047300        MOVE 'ERROR' TO LK-CHECK-STATUS   (LK-CHECK-COUNT)
047400        MOVE 'HIGH'  TO LK-CHECK-SEVERITY (LK-CHECK-COUNT)
047500     ELSE
047600        IF INV-TOTAL-AMT IS LESS THAN REG-MIN-AMOUNT (REG-IDX)
047700           MOVE 'ERROR' TO LK-CHECK-STATUS   (LK-CHECK-COUNT)
047800           MOVE 'HIGH'  TO LK-CHECK-SEVERITY (LK-CHECK-COUNT)
047900        ELSE
048000           MOVE 'PASS'  TO LK-CHECK-STATUS   (LK-CHECK-COUNT)
048100           MOVE 'LOW'   TO LK-CHECK-SEVERITY (LK-CHECK-COUNT).
048200
048300 260-EXIT.
048400     EXIT.
048500
048600
048700*    INFORMATIONAL ONLY - EXCLUDED FROM SCORING BY SCOREALC.  RECORDS
048710*    THE REGION'S PREFERRED DATE FORMAT IN THE CHECK NAME ITSELF SO
048720*    WHATEVER DOWNSTREAM READS THE U3 TABLE (REPORT OR AUDIT ENGINE)
048730*    CAN SEE IT WITHOUT A SEPARATE FIELD IN CHKTAB.
048800 270-POST-DATE-FORMAT.
048900
049000     IF REG-DATE-FMT-CODE (REG-IDX) IS EQUAL TO '1'
049100        MOVE WS-DATE-FMT-US   TO WS-SELECTED-DATE-FMT
049200     ELSE
049300        IF REG-DATE-FMT-CODE (REG-IDX) IS EQUAL TO '3'
049400           MOVE WS-DATE-FMT-APAC TO WS-SELECTED-DATE-FMT
049500        ELSE
049600           MOVE WS-DATE-FMT-EU   TO WS-SELECTED-DATE-FMT.
049700
049800     ADD 1 TO LK-CHECK-COUNT.
049900     STRING 'DATE-FMT-'          DELIMITED BY SIZE
050000            WS-SELECTED-DATE-FMT DELIMITED BY SIZE
050100       INTO LK-CHECK-NAME (LK-CHECK-COUNT).
050200     MOVE 'INFO'         TO LK-CHECK-STATUS   (LK-CHECK-COUNT).
050300     MOVE 'LOW'          TO LK-CHECK-SEVERITY (LK-CHECK-COUNT).
050400
050500 270-EXIT.
050600     EXIT.
050650
050700
050750 280-SET-AUTHORITY.
050760
050770     IF INV-TOTAL-AMT IS LESS THAN OR EQUAL TO
050780                           REG-AUTO-LIMIT (REG-IDX)
050790        MOVE 'SYSTEM'    TO LK-APPROVER
050800        MOVE 'AUTO'      TO LK-APPROVAL-LEVEL
050810     ELSE
050820        IF INV-TOTAL-AMT IS LESS THAN OR EQUAL TO
050830                              REG-MGR-LIMIT (REG-IDX)
050840           MOVE 'MANAGER'   TO LK-APPROVER
050850           MOVE 'MANAGER'   TO LK-APPROVAL-LEVEL
050860        ELSE
050870           IF INV-TOTAL-AMT IS LESS THAN OR EQUAL TO
050880                                 REG-EXEC-LIMIT (REG-IDX)
050890              MOVE 'EXECUTIVE' TO LK-APPROVER
050900              MOVE 'EXECUTIVE' TO LK-APPROVAL-LEVEL
050910           ELSE
050920              MOVE 'BOARD'     TO LK-APPROVER
050930              MOVE 'BOARD'     TO LK-APPROVAL-LEVEL.
050940
050950 280-EXIT.
050960     EXIT.
