000100*****************************************************************
000200*    COPYBOOK:  CHKTAB                                          *
000300*    GENERIC CHECK-RESULT TABLE.  EACH ENTRY RECORDS ONE         *
000400*    VALIDATION OR COMPLIANCE CHECK OUTCOME (CHECK-NAME,         *
000500*    STATUS, SEVERITY) SO THE WEIGHTED SCORE CAN BE COMPUTED BY  *
000600*    SCOREALC.  COPY THIS MEMBER ONCE PER TABLE NEEDED, USING    *
000700*    REPLACING TO SUBSTITUTE THE TABLE PREFIX, E.G.              *
000800*         01  WS-U2-CHECK-TABLE.                                *
000900*             COPY CHKTAB REPLACING ==:TAG:== BY ==U2==.         *
001000*****************************************************************
001100*  CHANGE LOG
001200*  ----------
001300*  03-02-98  RSM  ORIGINAL COPYBOOK FOR AP-4471 INVOICE ENGINE.
001400*  07-30-98  RSM  RAISED TABLE CEILING FROM 120 TO 450 ENTRIES -
001500*                 100-LINE INVOICES WERE OVERFLOWING THE TABLE.
001600*****************************************************************
001700     05  :TAG:-CHECK-COUNT       PIC S9(4) COMP VALUE +0.
001800     05  :TAG:-CHECK-ENTRY OCCURS 1 TO 450 TIMES
001900             DEPENDING ON :TAG:-CHECK-COUNT
002000             INDEXED BY :TAG:-CHECK-IDX.
002100         10  :TAG:-CHECK-NAME    PIC X(20).
002200         10  :TAG:-CHECK-STATUS  PIC X(07).
002300             88  :TAG:-STATUS-PASS        VALUE 'PASS'.
002400             88  :TAG:-STATUS-WARNING     VALUE 'WARNING'.
002500             88  :TAG:-STATUS-ERROR       VALUE 'ERROR'.
002600             88  :TAG:-STATUS-INFO        VALUE 'INFO'.
002700         10  :TAG:-CHECK-SEVERITY PIC X(06).
002800             88  :TAG:-SEV-LOW            VALUE 'LOW'.
002900             88  :TAG:-SEV-MEDIUM         VALUE 'MEDIUM'.
003000             88  :TAG:-SEV-HIGH           VALUE 'HIGH'.
003100         10  FILLER               PIC X(07).
