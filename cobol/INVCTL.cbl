000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    INVCTL.
000300 AUTHOR.        R S MEEHAN.
000400 INSTALLATION.  ACCOUNTS PAYABLE SYSTEMS - AP-4471.
000500 DATE-WRITTEN.  02-11-98.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*    MAIN BATCH DRIVER FOR THE AP-4471 INVOICE PROCESSING RULE
001200*    ENGINE.  READS ONE INVOICE HEADER AT A TIME FROM INVOICE-
001300*    FILE, READS ITS LINE ITEMS FROM LINEITEM-FILE, RUNS THE
001400*    FIXED STAGE SEQUENCE (DERIVE, VALIDATE, REGIONAL COMPLY,
001500*    DECIDE, AUDIT), WRITES A DECISION RECORD AND AN AUDIT
001600*    RECORD PER INVOICE, AND ACCUMULATES RUN TOTALS FOR THE
001700*    SUMMARY REPORT PRINTED AT END OF RUN.
001800*
001900*    THIS PROGRAM DOES THE U1 DERIVATION/STRUCTURAL CHECKS, THE
002000*    U2 VALIDATION ENGINE, THE U4 APPROVAL DECISION ENGINE, THE
002100*    U5 AUDIT ENGINE, AND THE U6 WORKFLOW/RUN-STATISTICS LOGIC
002200*    DIRECTLY.  U3 (REGIONAL COMPLIANCE) IS CALLED OUT TO
002300*    INVREGN.  BOTH THE VALIDATION AND COMPLIANCE CHECK TABLES
002400*    ARE SCORED THROUGH THE SHARED SCOREALC SUBROUTINE.
002500*
002600******************************************************************
002700*  CHANGE LOG
002800*  ----------
002900*  02-11-98  RSM  ORIGINAL DRIVER FOR AP-4471 INVOICE ENGINE.
003000*  03-09-98  RSM  HOOKED IN SCOREALC FOR THE VALIDATION SCORE -
003100*                 PREVIOUSLY A STUBBED CONSTANT.
003200*  06-01-98  KPJ  HOOKED IN INVREGN FOR REGIONAL COMPLIANCE AND
003300*                 APPROVAL-AUTHORITY DETERMINATION.
003400*  09-02-98  RSM  MULTI-COUNTRY ROLLOUT - REGION/CURRENCY FIELDS
003500*                 NOW DRIVE U3, ADDED TO DETAIL REPORT LINE.
003600*  11-20-98  KPJ  SPLIT DEC-APPROVER FROM DEC-APPROVAL-LEVEL ON
003700*                 THE DECISION RECORD PER AUDIT FINDING AP-4471-
003800*                 17 (SEE INVDEC CHANGE LOG).
003900*  01-06-99  TKL  Y2K: INV-DATE-YMD/INV-DUE-DATE-YMD WIDENED TO
004000*                 8-DIGIT CCYYMMDD, ALL DATE-WINDOW ARITHMETIC
004100*                 RECAST AS A 360-DAY-YEAR DAY-COUNT, NO 2-DIGIT
004200*                 YEAR COMPARISONS REMAIN ANYWHERE IN THIS MODULE.
004300*  01-14-99  TKL  Y2K READINESS REVIEW - ADDED CENTURY WINDOWING
004400*                 TO 110-GET-BUSINESS-DATE (ACCEPT FROM DATE ONLY
004500*                 RETURNS A 2-DIGIT YEAR ON THIS COMPILER) - SIGN-
004600*                 OFF AP-4471-19.
004700*  02-25-99  KPJ  APAC ROLLOUT - REGION CODE AND GSTIN CHECKS NOW
004800*                 FLOW THROUGH TO INVREGN UNCHANGED (SEE REGNTAB).
004900*  03-22-99  RSM  INVOICE-NUMBER CHARSET CHECK NOW A SPECIAL-NAMES
005000*                 CLASS CONDITION INSTEAD OF AN IF/OR CHAIN.
005100*  08-19-99  TKL  ADD AUD-COMPLIANCE-MET-FLG TO THE AUDIT RECORD
005200*                 FOR THE LEGAL REGULATORY REQUEST (AP-5190).
005300*  09-27-99  KPJ  ROUNDING ON ALL SCORE FIELDS CONFIRMED ROUND-
005400*                 HALF-UP PER AUDIT FINDING AP-4471-22.
005500*  10-08-99  TKL  LATAM AUTO-APPROVE LIMIT CHANGE - NO LOGIC
005600*                 CHANGE IN THIS MODULE, SEE REGNTAB CHANGE LOG.
005700*  01-10-00  KPJ  POST-ROLLOVER VERIFICATION RUN - NO DEFECTS,
005800*                 BUSINESS-DATE WINDOWING CONFIRMED CORRECT ACROSS
005900*                 THE CENTURY BOUNDARY.
006000*  07-14-00  RSM  ADDED UPSI-0 DIAGNOSTIC TRACE SWITCH FOR
006100*                 PRODUCTION SUPPORT - OFF BY DEFAULT.
006200*  11-02-00  KPJ  REGION-TOTAL ACCUMULATOR TABLE ADDED TO THE
006300*                 SUMMARY REPORT - INPUT IS NOT GUARANTEED SORTED
006400*                 BY REGION ANY LONGER (TICKET AP-5410).
006500******************************************************************
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER.   IBM-390.
006900 OBJECT-COMPUTER.   IBM-390.
007000 SPECIAL-NAMES.
007100     C01 IS NEXT-PAGE
007200     CLASS INVNUM-CHARS IS 'A' THRU 'Z', '0' THRU '9',
007300                            '-', '_', '#'
007400     UPSI-0 ON  STATUS IS DIAGNOSTIC-TRACE-ON
007500            OFF STATUS IS DIAGNOSTIC-TRACE-OFF.
007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007800     SELECT INVOICE-FILE   ASSIGN TO INVHDRIN
007900            ORGANIZATION IS LINE SEQUENTIAL.
008000     SELECT LINEITEM-FILE  ASSIGN TO INVLINEIN
008100            ORGANIZATION IS LINE SEQUENTIAL.
008200     SELECT DECISION-FILE  ASSIGN TO INVDECOT
008300            ORGANIZATION IS LINE SEQUENTIAL.
008400     SELECT AUDIT-FILE     ASSIGN TO INVAUDOT
008500            ORGANIZATION IS LINE SEQUENTIAL.
008600     SELECT SUMMARY-REPORT ASSIGN TO INVRPTOT
008700            ORGANIZATION IS LINE SEQUENTIAL.
008800******************************************************************
008900 DATA DIVISION.
009000 FILE SECTION.
009100
009200 FD  INVOICE-FILE
009300     RECORD CONTAINS 250 CHARACTERS
009400     LABEL RECORDS ARE STANDARD.
009500     COPY INVHDR.
009600
009700 FD  LINEITEM-FILE
009800     RECORD CONTAINS 100 CHARACTERS
009900     LABEL RECORDS ARE STANDARD.
010000     COPY INVLINE.
010100
010200 FD  DECISION-FILE
010300     RECORD CONTAINS 150 CHARACTERS
010400     LABEL RECORDS ARE STANDARD.
010500     COPY INVDEC.
010600
010700 FD  AUDIT-FILE
010800     RECORD CONTAINS 148 CHARACTERS
010900     LABEL RECORDS ARE STANDARD.
011000     COPY INVAUD.
011100
011200 FD  SUMMARY-REPORT
011300     RECORD CONTAINS 132 CHARACTERS
011400     LABEL RECORDS ARE STANDARD.
011500 01  RPT-LINE                    PIC X(132).
011600******************************************************************
011700 WORKING-STORAGE SECTION.
011800
011900 01  WS-INVCTL-SWITCHES.
012000     05  WS-EOF-SW                PIC X(03)  VALUE 'NO '.
012100         88  END-OF-INVOICES                 VALUE 'YES'.
012200     05  WS-STRUCTURE-ERR-SW      PIC X(03)  VALUE 'NO '.
012300         88  STRUCTURE-ERROR-FOUND           VALUE 'YES'.
012400     05  WS-INVNUM-BAD-SW         PIC X(03)  VALUE 'NO '.
012500         88  INVNUM-FORMAT-BAD                VALUE 'YES'.
012600     05  WS-DECISION-MADE-SW      PIC X(03)  VALUE 'NO '.
012700         88  DECISION-MADE                    VALUE 'YES'.
012800     05  WS-MANUAL-REVIEW-REC-SW  PIC X(03)  VALUE 'NO '.
012900         88  MANUAL-REVIEW-RECOMMENDED        VALUE 'YES'.
013000     05  WS-CRITICAL-FOUND-SW     PIC X(03)  VALUE 'NO '.
013100         88  CRITICAL-FOUND                   VALUE 'YES'.
013200     05  WS-U3-HIGH-ERROR-SW      PIC X(03)  VALUE 'NO '.
013300         88  U3-HIGH-ERROR-FOUND               VALUE 'YES'.
013400
013500 01  WS-INVOICE-STATUS            PIC X(10)  VALUE 'VALIDATED'.
013600     88  STATUS-VALIDATED                    VALUE 'VALIDATED'.
013700     88  STATUS-ERROR                        VALUE 'ERROR'.
013800     88  STATUS-APPROVED                     VALUE 'APPROVED'.
013900     88  STATUS-REJECTED                     VALUE 'REJECTED'.
014000
014100*    LINE-ITEM WORKING TABLE - LOADED FROM LINEITEM-FILE EACH
014200*    TIME A HEADER IS READ, INV-LINE-COUNT ENTRIES (MAX 100 PER
014300*    RECORD LAYOUTS).  A ZERO-COUNT TABLE IS VALID (NO LINE ITEMS
014400*    SUPPLIED) - 237-CHECK-LINE-ITEMS FLAGS THAT AS A WARNING
014500*    RATHER THAN TREATING IT AS AN ERROR CONDITION.
014600 01  WS-LINE-TABLE.
014700     05  WS-LINE-TABLE-COUNT      PIC S9(3) COMP VALUE +0.
014800     05  WS-LIT-ENTRY OCCURS 1 TO 100 TIMES
014900             DEPENDING ON WS-LINE-TABLE-COUNT
015000             INDEXED BY WS-LIT-IDX.
015100         10  WS-LIT-DESCRIPTION   PIC X(40).
015200         10  WS-LIT-QUANTITY      PIC S9(7)V999.
015300         10  WS-LIT-UNIT-PRICE    PIC S9(7)V99.
015400         10  WS-LIT-LINE-TOTAL    PIC S9(9)V99.
015500
015600 01  WS-U2-CHECK-TABLE.
015700     COPY CHKTAB REPLACING ==:TAG:== BY ==U2==.
015800
015900 01  WS-U3-CHECK-TABLE.
016000     COPY CHKTAB REPLACING ==:TAG:== BY ==U3==.
016100
016200 01  WS-AUTHORITY-RESULT.
016300     05  WS-APPROVER              PIC X(10).
016400     05  WS-APPROVAL-LEVEL        PIC X(10).
016500
016600*    SCORE FIELDS - THE THREE MARKED (*) ARE PASSED ON CALL
016700*    SCOREALC/INVREGN AND MUST STAY DISPLAY PIC 9V9999 TO MATCH
016800*    THE CALLED PROGRAMS' LINKAGE SECTIONS, THE SAME EXCEPTION
016900*    MADE FOR MONEY FIELDS.  THE RUN-TOTAL SUMS BELOW THEM ARE
017000*    ORDINARY ACCUMULATORS AND STAY COMP.
017100 01  WS-SCORE-WORK.
017200     05  WS-U2-VALIDATION-SCORE   PIC 9V9999       VALUE 0.
017300     05  WS-U3-COMPLIANCE-SCORE   PIC 9V9999       VALUE 0.
017400     05  WS-CONFIDENCE-SCORE      PIC 9V9999       VALUE 0.
017500     05  WS-EMPTY-SCORE-ZERO      PIC 9V9999       VALUE 0.
017600     05  WS-EMPTY-SCORE-ONE       PIC 9V9999       VALUE 1.0000.
017700     05  WS-SUM-VALIDATION-SCORE  PIC S9(7)V9999 COMP VALUE +0.
017800     05  WS-SUM-COMPLIANCE-SCORE  PIC S9(7)V9999 COMP VALUE +0.
017900     05  WS-AVG-VALIDATION        PIC S9(3)V9999 COMP VALUE +0.
018000     05  WS-AVG-COMPLIANCE        PIC S9(3)V9999 COMP VALUE +0.
018100
018200 01  WS-COMBINED-COUNTS.
018300     05  WS-COMBINED-ERROR-COUNT   PIC S9(5) COMP VALUE +0.
018400     05  WS-COMBINED-WARNING-COUNT PIC S9(5) COMP VALUE +0.
018500     05  WS-COMBINED-TOTAL-COUNT   PIC S9(5) COMP VALUE +0.
018600     05  WS-U2-ERROR-COUNT         PIC S9(5) COMP VALUE +0.
018700     05  WS-U2-WARNING-COUNT       PIC S9(5) COMP VALUE +0.
018800
018900*    MONEY WORK FIELDS - DISPLAY, NOT COMP, THE SAME HOUSE RULE
019000*    APPLIED TO INV-SUBTOTAL-AMT AND THE REST OF INVHDR.
019100 01  WS-STRUCTURAL-WORK.
019200     05  WS-SUM-LINE-TOTALS       PIC S9(9)V99     VALUE 0.
019300     05  WS-STRUCT-DIFF           PIC S9(9)V99     VALUE 0.
019400     05  WS-STRUCT-DIFF2          PIC S9(9)V99     VALUE 0.
019500     05  WS-LIT-CALC-TOTAL        PIC S9(9)V99     VALUE 0.
019600     05  WS-LIT-CALC-DIFF         PIC S9(9)V99     VALUE 0.
019700     05  WS-ROUND-QUOT            PIC S9(7)        VALUE 0.
019800
019900 01  WS-TOLERANCE                 PIC S9(3)V99 COMP VALUE +0.01.
020000
020100*    BUSINESS-DATE WORK AREA.  ACCEPT FROM DATE ON THIS COMPILER
020200*    RETURNS ONLY A 2-DIGIT YEAR, SO THE CENTURY IS WINDOWED HERE
020300*    (00-49 = 20YY, 50-99 = 19YY) AND GLUED BACK INTO AN 8-DIGIT
020400*    CCYYMMDD BUSINESS DATE - THE SAME WAY THE REST OF THE SHOP
020500*    HANDLED THE Y2K DATE WIDENING (SEE INVHDR CHANGE LOG).
020600 01  WS-ACCEPT-DATE-6             PIC 9(06)  VALUE ZERO.
020700 01  WS-ACCEPT-DATE-PARTS REDEFINES WS-ACCEPT-DATE-6.
020800     05  WS-ACCEPT-YY             PIC 9(02).
020900     05  WS-ACCEPT-MM             PIC 9(02).
021000     05  WS-ACCEPT-DD             PIC 9(02).
021100 01  WS-BUSINESS-CENTURY          PIC 9(02) COMP VALUE ZERO.
021200 01  WS-BUSINESS-DATE-YMD.
021300     05  WS-BUSDATE-CENTURY       PIC 9(02).
021400     05  WS-BUSDATE-YY            PIC 9(02).
021500     05  WS-BUSDATE-MM            PIC 9(02).
021600     05  WS-BUSDATE-DD            PIC 9(02).
021700 01  WS-BUSINESS-DATE-NUM REDEFINES WS-BUSINESS-DATE-YMD
021800                                    PIC 9(08).
021900
022000*    DAY-COUNT WORK AREA FOR THE +/-365-DAY DATE-WINDOW CHECKS -
022100*    A 360-DAY-YEAR APPROXIMATION (YYYY*360 + MM*30 + DD), NO
022200*    INTEGER-OF-DATE INTRINSIC ON THIS COMPILER.
022300 01  WS-DATE-WORK                 PIC 9(08)  VALUE ZERO.
022400 01  WS-DATE-WORK-PARTS REDEFINES WS-DATE-WORK.
022500     05  WS-DATEWK-YYYY           PIC 9(04).
022600     05  WS-DATEWK-MM             PIC 9(02).
022700     05  WS-DATEWK-DD             PIC 9(02).
022800 01  WS-DATE-DAYVAL               PIC S9(7) COMP VALUE +0.
022900 01  WS-BUS-DAYVAL                PIC S9(7) COMP VALUE +0.
023000 01  WS-DATE-DIFF                 PIC S9(7) COMP VALUE +0.
023100
023200*    NAME-MASKING WORK AREA FOR 740-MASK-NAMES (U5 RULE 4) -
023300*    SHARED BY BOTH VENDOR AND BUYER NAME, ONE AT A TIME.
023400 01  WS-MASK-NAME-WORK            PIC X(30)  VALUE SPACES.
023500 01  WS-MASK-NAME-LEN             PIC S9(3) COMP VALUE +0.
023600 01  WS-MASK-SUB                  PIC S9(3) COMP VALUE +0.
023700
023800 01  WS-DESC-LEN                  PIC S9(3) COMP VALUE +0.
023900 01  WS-DESC-SUB                  PIC S9(3) COMP VALUE +0.
023905
023910 01  WS-GEN-SUB                   PIC S9(3) COMP VALUE +0.
023915
023920*    CASE-FOLDED WORK COPIES OF THE VENDOR/BUYER NAMES FOR THE
023930*    CASE-INSENSITIVE EQUALITY CHECK IN 450-CHECK-VENDOR-BUYER-
023940*    NAMES - INSPECT CONVERTING NEEDS A WORK AREA, NOT THE
023950*    ORIGINAL FD FIELDS.
023960 01  WS-VENDOR-NAME-UC            PIC X(30)  VALUE SPACES.
023970 01  WS-BUYER-NAME-UC             PIC X(30)  VALUE SPACES.
024000
024100*    RUN-TOTAL COUNTERS FOR U6.  THE DUMP REDEFINE IS USED BY
024200*    950-DIAGNOSTIC-TRACE (UNDER UPSI-0) TO DISPLAY THE BINARY
024300*    COUNTERS, WHICH DISPLAY WOULD OTHERWISE SHOW AS GARBAGE.
024400 01  WS-RUN-COUNTS.
024500     05  WS-TOTAL-PROCESSED       PIC S9(7) COMP VALUE +0.
024600     05  WS-TOTAL-APPROVED        PIC S9(7) COMP VALUE +0.
024700     05  WS-TOTAL-REJECTED        PIC S9(7) COMP VALUE +0.
024800     05  WS-TOTAL-MANUAL          PIC S9(7) COMP VALUE +0.
024900 01  WS-RUN-COUNTS-DUMP REDEFINES WS-RUN-COUNTS.
025000     05  WS-DUMP-PROCESSED        PIC X(04).
025100     05  WS-DUMP-APPROVED         PIC X(04).
025200     05  WS-DUMP-REJECTED         PIC X(04).
025300     05  WS-DUMP-MANUAL           PIC X(04).
025400
025500 01  WS-AUDIT-SEQ                 PIC S9(7) COMP VALUE +0.
025600 01  WS-SUCCESS-RATE              PIC S9(5)V99 COMP VALUE +0.
025700
025800*    REGION-TOTAL ACCUMULATOR TABLE - KEEPS THE SUMMARY REPORT'S
025900*    CONTROL BREAK CORRECT EVEN WHEN INPUT ISN'T SORTED BY REGION
026000*    (AP-5410).  FIVE ENTRIES - ONE PER KNOWN REGION PLUS A SPARE
026100*    "OTHER" BUCKET, EVEN THOUGH INVREGN ALWAYS DEFAULTS AN
026200*    UNRECOGNISED REGION CODE TO US BEFORE WE GET HERE.
026300 01  WS-REGION-ACCUM-TABLE.
026400     05  WS-REGION-ACCUM-ENTRY OCCURS 5 TIMES
026500             INDEXED BY WS-REG-ACC-IDX.
026600         10  WS-REGACC-CODE        PIC X(05).
026700         10  WS-REGACC-INV-COUNT   PIC S9(5) COMP VALUE +0.
026800         10  WS-REGACC-APPR-COUNT  PIC S9(5) COMP VALUE +0.
026900         10  WS-REGACC-APPR-AMT    PIC S9(9)V99    VALUE 0.
026950         10  FILLER                PIC X(04).
027000
027100 01  WS-REPORT-WORK.
027200     05  WS-PAGE-NO               PIC S9(5) COMP VALUE +0.
027300     05  WS-LINES-ON-PAGE         PIC S9(3) COMP VALUE +0.
027400
027500*    PRINT-LINE LAYOUTS FOR SUMMARY-REPORT, MOVED TO RPT-LINE BY
027600*    WRITE ... FROM.  EACH IS PADDED TO 132 BYTES WITH A FILLER.
027700 01  WS-HEAD-LINE-1.
027800     05  FILLER                   PIC X(25)  VALUE SPACES.
027900     05  HL1-TITLE                PIC X(45)  VALUE
028000         'INVOICE PROCESSING RULE ENGINE - RUN SUMMARY'.
028100     05  FILLER                   PIC X(10)  VALUE SPACES.
028200     05  HL1-DATE-LIT             PIC X(14)  VALUE 'RUN DATE: '.
028300     05  HL1-BUS-DATE             PIC 9(08).
028400     05  FILLER                   PIC X(05)  VALUE SPACES.
028500     05  HL1-PAGE-LIT             PIC X(06)  VALUE 'PAGE '.
028600     05  HL1-PAGE-NO              PIC ZZ9.
028700     05  FILLER                   PIC X(16)  VALUE SPACES.
028800
028900 01  WS-HEAD-LINE-2.
029000     05  FILLER                   PIC X(05)  VALUE SPACES.
029100     05  FILLER                   PIC X(20)  VALUE
029200         'INVOICE NUMBER'.
029300     05  FILLER                   PIC X(08)  VALUE 'REGION'.
029400     05  FILLER                   PIC X(15)  VALUE 'TOTAL AMOUNT'.
029500     05  FILLER                   PIC X(14)  VALUE 'DECISION'.
029600     05  FILLER                   PIC X(12)  VALUE 'APPR LEVEL'.
029700     05  FILLER                   PIC X(10)  VALUE 'VAL SCORE'.
029800     05  FILLER                   PIC X(10)  VALUE 'CMP SCORE'.
029900     05  FILLER                   PIC X(38)  VALUE SPACES.
030000
030100 01  WS-DETAIL-LINE.
030200     05  FILLER                   PIC X(05)  VALUE SPACES.
030300     05  DL-INV-NUMBER            PIC X(20).
030400     05  FILLER                   PIC X(03)  VALUE SPACES.
030500     05  DL-REGION                PIC X(05).
030600     05  FILLER                   PIC X(05)  VALUE SPACES.
030700     05  DL-TOTAL-AMT             PIC Z,ZZZ,ZZ9.99-.
030800     05  FILLER                   PIC X(03)  VALUE SPACES.
030900     05  DL-DECISION              PIC X(14).
031000     05  FILLER                   PIC X(02)  VALUE SPACES.
031100     05  DL-APPR-LEVEL            PIC X(10).
031200     05  FILLER                   PIC X(02)  VALUE SPACES.
031300     05  DL-VAL-SCORE             PIC 9.9999.
031400     05  FILLER                   PIC X(03)  VALUE SPACES.
031500     05  DL-CMP-SCORE             PIC 9.9999.
031600     05  FILLER                   PIC X(35)  VALUE SPACES.
031700
031800 01  WS-REGION-LINE.
031900     05  FILLER                   PIC X(05)  VALUE SPACES.
032000     05  FILLER                   PIC X(12)  VALUE
032100         'REGION TOTAL'.
032200     05  RL-REGION-CD             PIC X(05).
032300     05  FILLER                   PIC X(03)  VALUE SPACES.
032400     05  FILLER                   PIC X(14)  VALUE 'INVOICES:'.
032500     05  RL-INV-COUNT             PIC ZZZZ9.
032600     05  FILLER                   PIC X(03)  VALUE SPACES.
032700     05  FILLER                   PIC X(12)  VALUE 'APPROVED:'.
032800     05  RL-APPR-COUNT            PIC ZZZZ9.
032900     05  FILLER                   PIC X(03)  VALUE SPACES.
033000     05  FILLER                   PIC X(16)  VALUE
033100         'APPROVED AMOUNT:'.
033200     05  RL-APPR-AMT              PIC Z,ZZZ,ZZ9.99-.
033300     05  FILLER                   PIC X(36)  VALUE SPACES.
033400
033500 01  WS-TOTAL-LINE-1.
033600     05  FILLER                   PIC X(05)  VALUE SPACES.
033700     05  FILLER                   PIC X(14)  VALUE 'PROCESSED:'.
033800     05  TL1-PROCESSED            PIC ZZZZZZ9.
033900     05  FILLER                   PIC X(03)  VALUE SPACES.
034000     05  FILLER                   PIC X(12)  VALUE 'APPROVED:'.
034100     05  TL1-APPROVED             PIC ZZZZZZ9.
034200     05  FILLER                   PIC X(03)  VALUE SPACES.
034300     05  FILLER                   PIC X(12)  VALUE 'REJECTED:'.
034400     05  TL1-REJECTED             PIC ZZZZZZ9.
034500     05  FILLER                   PIC X(03)  VALUE SPACES.
034600     05  FILLER                   PIC X(16)  VALUE
034700         'MANUAL REVIEW:'.
034800     05  TL1-MANUAL               PIC ZZZZZZ9.
034900     05  FILLER                   PIC X(36)  VALUE SPACES.
035000
035100 01  WS-TOTAL-LINE-2.
035200     05  FILLER                   PIC X(05)  VALUE SPACES.
035300     05  FILLER                   PIC X(14)  VALUE
035400         'SUCCESS RATE:'.
035500     05  TL2-SUCCESS-RATE         PIC ZZ9.99.
035600     05  FILLER                   PIC X(01)  VALUE '%'.
035700     05  FILLER                   PIC X(05)  VALUE SPACES.
035800     05  FILLER                   PIC X(22)  VALUE
035900         'AVG VALIDATION SCORE:'.
036000     05  TL2-AVG-VAL              PIC 9.9999.
036100     05  FILLER                   PIC X(05)  VALUE SPACES.
036200     05  FILLER                   PIC X(22)  VALUE
036300         'AVG COMPLIANCE SCORE:'.
036400     05  TL2-AVG-CMP              PIC 9.9999.
036500     05  FILLER                   PIC X(40)  VALUE SPACES.
036600******************************************************************
036700 PROCEDURE DIVISION.
036800
036900 000-MAINLINE SECTION.
037000
037100     PERFORM 100-INITIALIZE          THRU 100-EXIT.
037200     PERFORM 200-PROCESS-ONE-INVOICE THRU 200-EXIT
037300         UNTIL END-OF-INVOICES.
037400     PERFORM 970-PRINT-REGION-TOTALS THRU 970-EXIT.
037500     PERFORM 980-PRINT-FINAL-TOTALS  THRU 980-EXIT.
037600     PERFORM 990-TERMINATE           THRU 990-EXIT.
037700     MOVE ZERO TO RETURN-CODE.
037800     GOBACK.
037900
038000
038100 100-INITIALIZE.
038200
038300     OPEN INPUT  INVOICE-FILE LINEITEM-FILE.
038400     OPEN OUTPUT DECISION-FILE AUDIT-FILE SUMMARY-REPORT.
038500     PERFORM 101-INIT-REGION-ACCUM THRU 101-EXIT.
038600     PERFORM 110-GET-BUSINESS-DATE THRU 110-EXIT.
038700     PERFORM 965-PRINT-HEADINGS    THRU 965-EXIT.
038800     PERFORM 890-READ-INVOICE-HDR  THRU 890-EXIT.
038900
039000 100-EXIT.
039100     EXIT.
039200
039300
039400*    THE FIVE ACCUMULATOR ROWS ARE LOADED BY LITERAL MOVE, NOT BY
039500*    THE FILLER/REDEFINES TABLE-LOAD IDIOM USED FOR REGNTAB - THE
039600*    TABLE IS SMALL AND ONLY ONE FIELD PER ROW NEEDS A PRESET
039700*    VALUE, SO A REDEFINED LITERAL BLOCK WOULD BUY NOTHING HERE.
039800 101-INIT-REGION-ACCUM.
039900
040000     MOVE 'US   ' TO WS-REGACC-CODE (1).
040100     MOVE 'EU   ' TO WS-REGACC-CODE (2).
040200     MOVE 'APAC ' TO WS-REGACC-CODE (3).
040300     MOVE 'LATAM' TO WS-REGACC-CODE (4).
040400     MOVE 'OTHER' TO WS-REGACC-CODE (5).
040500
040600 101-EXIT.
040700     EXIT.
040800
040900
041000 110-GET-BUSINESS-DATE.
041100
041200     ACCEPT WS-ACCEPT-DATE-6 FROM DATE.
041300     IF WS-ACCEPT-YY IS LESS THAN 50
041400        MOVE 20 TO WS-BUSINESS-CENTURY
041500     ELSE
041600        MOVE 19 TO WS-BUSINESS-CENTURY.
041700     MOVE WS-BUSINESS-CENTURY TO WS-BUSDATE-CENTURY.
041800     MOVE WS-ACCEPT-YY        TO WS-BUSDATE-YY.
041900     MOVE WS-ACCEPT-MM        TO WS-BUSDATE-MM.
042000     MOVE WS-ACCEPT-DD        TO WS-BUSDATE-DD.
042100
042200 110-EXIT.
042300     EXIT.
042400
042500
042600 200-PROCESS-ONE-INVOICE.
042700
042800     MOVE 'VALIDATED' TO WS-INVOICE-STATUS.
042900     MOVE 'NO '       TO WS-STRUCTURE-ERR-SW.
043000     PERFORM 210-LOAD-LINE-ITEMS        THRU 210-EXIT.
043100     PERFORM 300-DERIVE-STRUCTURE       THRU 300-EXIT.
043200     PERFORM 400-VALIDATE               THRU 400-EXIT.
043300     PERFORM 500-CHECK-COMPLIANCE       THRU 500-EXIT.
043400     PERFORM 520-COUNT-COMBINED-RESULTS THRU 520-EXIT.
043500     PERFORM 600-DECIDE-APPROVAL        THRU 600-EXIT.
043600     PERFORM 700-BUILD-AUDIT            THRU 700-EXIT.
043700     PERFORM 800-WRITE-OUTPUTS          THRU 800-EXIT.
043800     PERFORM 900-ACCUM-RUN-TOTALS       THRU 900-EXIT.
043900     PERFORM 960-PRINT-DETAIL-LINE       THRU 960-EXIT.
044000     IF DIAGNOSTIC-TRACE-ON
044100        PERFORM 950-DIAGNOSTIC-TRACE    THRU 950-EXIT.
044200     PERFORM 890-READ-INVOICE-HDR       THRU 890-EXIT.
044300
044400 200-EXIT.
044500     EXIT.
044600
044700
044800 210-LOAD-LINE-ITEMS.
044900
045000     MOVE ZERO TO WS-LINE-TABLE-COUNT.
045100     IF INV-LINE-COUNT IS GREATER THAN ZERO
045200        PERFORM 211-READ-ONE-LINE-ITEM THRU 211-EXIT
045300            VARYING WS-LIT-IDX FROM 1 BY 1
045400            UNTIL WS-LIT-IDX IS GREATER THAN INV-LINE-COUNT.
045500
045600 210-EXIT.
045700     EXIT.
045800
045900
046000 211-READ-ONE-LINE-ITEM.
046100
046200     PERFORM 895-READ-LINE-ITEM-REC THRU 895-EXIT.
046300     ADD 1 TO WS-LINE-TABLE-COUNT.
046400     MOVE LIN-DESCRIPTION TO WS-LIT-DESCRIPTION (WS-LIT-IDX).
046500     MOVE LIN-QUANTITY    TO WS-LIT-QUANTITY    (WS-LIT-IDX).
046600     MOVE LIN-UNIT-PRICE  TO WS-LIT-UNIT-PRICE   (WS-LIT-IDX).
046700     MOVE LIN-LINE-TOTAL  TO WS-LIT-LINE-TOTAL   (WS-LIT-IDX).
046800
046900 211-EXIT.
047000     EXIT.
047100
047200
047300*    U1 INVOICE MODEL AND DERIVATION.  THE PER-LINE QUANTITY X
047400*    PRICE CHECK CALLED FOR BY U1 RULE 1 IS NOT REPEATED HERE -
047500*    IT IS THE SAME CHECK U2'S LINE-ITEM BULLET ASKS FOR, SO IT
047600*    IS DONE ONCE IN 471-CHECK-ONE-LINE-ITEM BELOW.  THE TWO
047700*    STRUCTURAL EQUATIONS IN U1 RULE 4 ARE ALSO WORDED IDENTICALLY
047800*    TO U2'S "CALCULATIONS" BULLETS, SO THEY ARE POSTED ONCE,
047900*    DIRECTLY INTO THE U2 CHECK TABLE, BY 320-CHECK-STRUCTURAL-
048100 300-DERIVE-STRUCTURE.
048200
048300     MOVE ZERO TO U2-CHECK-COUNT.
048400     PERFORM 310-SUM-LINE-TOTALS THRU 310-EXIT.
048500     IF INV-SUBTOTAL-AMT IS EQUAL TO ZERO AND
048600        WS-LINE-TABLE-COUNT IS GREATER THAN ZERO
048700        MOVE WS-SUM-LINE-TOTALS TO INV-SUBTOTAL-AMT.
048800     IF INV-TOTAL-TAX-AMT IS EQUAL TO ZERO AND
048900        INV-SUBTOTAL-AMT IS GREATER THAN ZERO AND
049000        INV-TOTAL-AMT IS GREATER THAN ZERO
049100        COMPUTE INV-TOTAL-TAX-AMT =
049200                INV-TOTAL-AMT - INV-SUBTOTAL-AMT +
049300                INV-DISCOUNT-AMT.
049400     PERFORM 320-CHECK-STRUCTURAL-TOTALS THRU 320-EXIT.
049500
049600 300-EXIT.
049700     EXIT.
049800
049900
050000 310-SUM-LINE-TOTALS.
050100
050200     MOVE ZERO TO WS-SUM-LINE-TOTALS.
050300     IF WS-LINE-TABLE-COUNT IS GREATER THAN ZERO
050400        PERFORM 311-ADD-ONE-LINE-TOTAL THRU 311-EXIT
050500            VARYING WS-LIT-IDX FROM 1 BY 1
050600            UNTIL WS-LIT-IDX IS GREATER THAN WS-LINE-TABLE-COUNT.
050700
050800 310-EXIT.
050900     EXIT.
051000
051100
051200 311-ADD-ONE-LINE-TOTAL.
051300
051400     ADD WS-LIT-LINE-TOTAL (WS-LIT-IDX) TO WS-SUM-LINE-TOTALS.
051500
051600 311-EXIT.
051700     EXIT.
051800
051900
052000 320-CHECK-STRUCTURAL-TOTALS.
052100
052200     COMPUTE WS-STRUCT-DIFF =
052300             WS-SUM-LINE-TOTALS - INV-SUBTOTAL-AMT.
052400     IF WS-STRUCT-DIFF IS LESS THAN ZERO
052500        COMPUTE WS-STRUCT-DIFF = WS-STRUCT-DIFF * -1.
052600     ADD 1 TO U2-CHECK-COUNT.
052700     MOVE 'LINE-TOTALS-VS-SUBTOT' TO
052800          U2-CHECK-NAME (U2-CHECK-COUNT).
052900     IF WS-STRUCT-DIFF IS GREATER THAN WS-TOLERANCE
053000        MOVE 'ERROR' TO U2-CHECK-STATUS   (U2-CHECK-COUNT)
053100        MOVE 'HIGH'  TO U2-CHECK-SEVERITY (U2-CHECK-COUNT)
053200        MOVE 'YES'   TO WS-STRUCTURE-ERR-SW
053300        SET STATUS-ERROR TO TRUE
053400     ELSE
053500        MOVE 'PASS'  TO U2-CHECK-STATUS   (U2-CHECK-COUNT)
053600        MOVE 'LOW'   TO U2-CHECK-SEVERITY (U2-CHECK-COUNT).
053700
053800     COMPUTE WS-STRUCT-DIFF2 =
053900             INV-SUBTOTAL-AMT + INV-TOTAL-TAX-AMT -
054000             INV-DISCOUNT-AMT - INV-TOTAL-AMT.
054100     IF WS-STRUCT-DIFF2 IS LESS THAN ZERO
054200        COMPUTE WS-STRUCT-DIFF2 = WS-STRUCT-DIFF2 * -1.
054300     ADD 1 TO U2-CHECK-COUNT.
054400     MOVE 'SUBTOTAL-TAX-VS-TOTAL' TO
054500          U2-CHECK-NAME (U2-CHECK-COUNT).
054600     IF WS-STRUCT-DIFF2 IS GREATER THAN WS-TOLERANCE
054700        MOVE 'ERROR' TO U2-CHECK-STATUS   (U2-CHECK-COUNT)
054800        MOVE 'HIGH'  TO U2-CHECK-SEVERITY (U2-CHECK-COUNT)
054900        MOVE 'YES'   TO WS-STRUCTURE-ERR-SW
055000        SET STATUS-ERROR TO TRUE
055100     ELSE
055200        MOVE 'PASS'  TO U2-CHECK-STATUS   (U2-CHECK-COUNT)
055300        MOVE 'LOW'   TO U2-CHECK-SEVERITY (U2-CHECK-COUNT).
055400
055500 320-EXIT.
055600     EXIT.
055700
055800
055900*    U2 VALIDATION ENGINE.
056000 400-VALIDATE.
056100
056200     PERFORM 410-CHECK-REQUIRED-FIELDS     THRU 410-EXIT.
056300     PERFORM 420-CHECK-INVOICE-NUM-FORMAT  THRU 420-EXIT.
056400     PERFORM 430-CHECK-DATE-WINDOWS        THRU 430-EXIT.
056500     PERFORM 440-CHECK-CURRENCY-WHITELIST  THRU 440-EXIT.
056600     PERFORM 450-CHECK-VENDOR-BUYER-NAMES  THRU 450-EXIT.
056700     PERFORM 460-CHECK-AMOUNT-BOUNDS       THRU 460-EXIT.
056800     PERFORM 470-CHECK-LINE-ITEMS          THRU 470-EXIT.
056900     PERFORM 480-SCORE-VALIDATION          THRU 480-EXIT.
057000
057100 400-EXIT.
057200     EXIT.
057300
057400
057500*    NOTE (RSM 02-11-98): THE FIVE REQUIRED FIELDS ARE POSTED IN
057600*    LINE RATHER THAN THROUGH A SUBSCRIPTED LOOP - SAME REASONING
057700*    AS INVREGN'S 221-POST-REQD-CHK, DIFFERENT FIELDS, DIFFERENT
057800*    SIZES, A TABLE BUYS NOTHING.
057900 410-CHECK-REQUIRED-FIELDS.
058000
058100     ADD 1 TO U2-CHECK-COUNT.
058200     MOVE 'REQ-INVOICE-NUMBER' TO U2-CHECK-NAME (U2-CHECK-COUNT).
058300     IF INV-NUMBER IS EQUAL TO SPACES
058400        MOVE 'ERROR' TO U2-CHECK-STATUS   (U2-CHECK-COUNT)
058500        MOVE 'HIGH'  TO U2-CHECK-SEVERITY (U2-CHECK-COUNT)
058600     ELSE
058700        MOVE 'PASS'  TO U2-CHECK-STATUS   (U2-CHECK-COUNT)
058800        MOVE 'LOW'   TO U2-CHECK-SEVERITY (U2-CHECK-COUNT).
058900
059000     ADD 1 TO U2-CHECK-COUNT.
059100     MOVE 'REQ-VENDOR-NAME' TO U2-CHECK-NAME (U2-CHECK-COUNT).
059200     IF INV-VENDOR-NAME IS EQUAL TO SPACES
059300        MOVE 'ERROR' TO U2-CHECK-STATUS   (U2-CHECK-COUNT)
059400        MOVE 'HIGH'  TO U2-CHECK-SEVERITY (U2-CHECK-COUNT)
059500     ELSE
059600        MOVE 'PASS'  TO U2-CHECK-STATUS   (U2-CHECK-COUNT)
059700        MOVE 'LOW'   TO U2-CHECK-SEVERITY (U2-CHECK-COUNT).
059800
059900     ADD 1 TO U2-CHECK-COUNT.
060000     MOVE 'REQ-BUYER-NAME' TO U2-CHECK-NAME (U2-CHECK-COUNT).
060100     IF INV-BUYER-NAME IS EQUAL TO SPACES
060200        MOVE 'ERROR' TO U2-CHECK-STATUS   (U2-CHECK-COUNT)
060300        MOVE 'HIGH'  TO U2-CHECK-SEVERITY (U2-CHECK-COUNT)
060400     ELSE
060500        MOVE 'PASS'  TO U2-CHECK-STATUS   (U2-CHECK-COUNT)
060600        MOVE 'LOW'   TO U2-CHECK-SEVERITY (U2-CHECK-COUNT).
060700
060800     ADD 1 TO U2-CHECK-COUNT.
060900     MOVE 'REQ-TOTAL-AMOUNT' TO U2-CHECK-NAME (U2-CHECK-COUNT).
061000     IF INV-TOTAL-AMT IS EQUAL TO ZERO
061100        MOVE 'ERROR' TO U2-CHECK-STATUS   (U2-CHECK-COUNT)
061200        MOVE 'HIGH'  TO U2-CHECK-SEVERITY (U2-CHECK-COUNT)
061300     ELSE
061400        MOVE 'PASS'  TO U2-CHECK-STATUS   (U2-CHECK-COUNT)
061500        MOVE 'LOW'   TO U2-CHECK-SEVERITY (U2-CHECK-COUNT).
061600
061700     ADD 1 TO U2-CHECK-COUNT.
061800     MOVE 'REQ-CURRENCY' TO U2-CHECK-NAME (U2-CHECK-COUNT).
061900     IF INV-CURRENCY-CD IS EQUAL TO SPACES
062000        MOVE 'ERROR' TO U2-CHECK-STATUS   (U2-CHECK-COUNT)
062100        MOVE 'HIGH'  TO U2-CHECK-SEVERITY (U2-CHECK-COUNT)
062200     ELSE
062300        MOVE 'PASS'  TO U2-CHECK-STATUS   (U2-CHECK-COUNT)
062400        MOVE 'LOW'   TO U2-CHECK-SEVERITY (U2-CHECK-COUNT).
062500
062600 410-EXIT.
062700     EXIT.
062800
062900
063000*    CHARSET LIMITED TO A-Z, 0-9, HYPHEN, UNDERSCORE, HASH - NOW
063100*    A SPECIAL-NAMES CLASS TEST (RSM 03-22-99) RATHER THAN THE
063200*    OLD IF/OR CHAIN.
063300 420-CHECK-INVOICE-NUM-FORMAT.
063400
063500     MOVE 'NO ' TO WS-INVNUM-BAD-SW.
063600     PERFORM 421-CHECK-ONE-INVNUM-CHAR THRU 421-EXIT
063700         VARYING WS-GEN-SUB FROM 1 BY 1
063800         UNTIL WS-GEN-SUB IS GREATER THAN 20.
063900     ADD 1 TO U2-CHECK-COUNT.
064000     MOVE 'INVOICE-NUMBER-FORMAT' TO
064100          U2-CHECK-NAME (U2-CHECK-COUNT).
064200     IF INVNUM-FORMAT-BAD
064300        MOVE 'WARNING' TO U2-CHECK-STATUS   (U2-CHECK-COUNT)
064400        MOVE 'LOW'     TO U2-CHECK-SEVERITY (U2-CHECK-COUNT)
064500     ELSE
064600        MOVE 'PASS'    TO U2-CHECK-STATUS   (U2-CHECK-COUNT)
064700        MOVE 'LOW'     TO U2-CHECK-SEVERITY (U2-CHECK-COUNT).
064800
064900 420-EXIT.
065000     EXIT.
065100
065200
065300 421-CHECK-ONE-INVNUM-CHAR.
065400
065500     IF INV-NUMBER (WS-GEN-SUB:1) NOT EQUAL TO SPACE AND
065600        INV-NUMBER (WS-GEN-SUB:1) IS NOT INVNUM-CHARS
065700        MOVE 'YES' TO WS-INVNUM-BAD-SW.
065800
065900 421-EXIT.
066000     EXIT.
066100
066200
066300*    INVOICE-DATE AND (WHEN PRESENT) DUE-DATE MUST LIE WITHIN
066400*    365 DAYS OF THE RUN'S BUSINESS DATE.  DAY-COUNT CONVERSION
066500*    IS DONE THROUGH 431-CONVERT-DATE-TO-DAYVAL SO THE SAME 360-
066600*    DAY-YEAR ARITHMETIC IS USED FOR ALL THREE DATES.
066700 430-CHECK-DATE-WINDOWS.
066800
066900     MOVE WS-BUSINESS-DATE-NUM TO WS-DATE-WORK.
067000     PERFORM 431-CONVERT-DATE-TO-DAYVAL THRU 431-EXIT.
067100     MOVE WS-DATE-DAYVAL TO WS-BUS-DAYVAL.
067200
067300     MOVE INV-DATE-YMD TO WS-DATE-WORK.
067400     PERFORM 431-CONVERT-DATE-TO-DAYVAL THRU 431-EXIT.
067500     COMPUTE WS-DATE-DIFF = WS-DATE-DAYVAL - WS-BUS-DAYVAL.
067600     IF WS-DATE-DIFF IS LESS THAN ZERO
067700        COMPUTE WS-DATE-DIFF = WS-DATE-DIFF * -1.
067800     ADD 1 TO U2-CHECK-COUNT.
067900     MOVE 'INVOICE-DATE-WINDOW' TO
068000          U2-CHECK-NAME (U2-CHECK-COUNT).
068100     IF WS-DATE-DIFF IS GREATER THAN 365
068200        MOVE 'ERROR' TO U2-CHECK-STATUS   (U2-CHECK-COUNT)
068300        MOVE 'HIGH'  TO U2-CHECK-SEVERITY (U2-CHECK-COUNT)
068400     ELSE
068500        MOVE 'PASS'  TO U2-CHECK-STATUS   (U2-CHECK-COUNT)
068600        MOVE 'LOW'   TO U2-CHECK-SEVERITY (U2-CHECK-COUNT).
068700
068800     IF INV-DUE-DATE-YMD NOT EQUAL TO ZERO
068900        MOVE INV-DUE-DATE-YMD TO WS-DATE-WORK
069000        PERFORM 431-CONVERT-DATE-TO-DAYVAL THRU 431-EXIT
069100        COMPUTE WS-DATE-DIFF = WS-DATE-DAYVAL - WS-BUS-DAYVAL
069200        IF WS-DATE-DIFF IS LESS THAN ZERO
069300           COMPUTE WS-DATE-DIFF = WS-DATE-DIFF * -1
069400        END-IF
069500        ADD 1 TO U2-CHECK-COUNT
069600        MOVE 'DUE-DATE-WINDOW' TO
069700             U2-CHECK-NAME (U2-CHECK-COUNT)
069800        IF WS-DATE-DIFF IS GREATER THAN 365
069900           MOVE 'ERROR' TO U2-CHECK-STATUS   (U2-CHECK-COUNT)
070000           MOVE 'HIGH'  TO U2-CHECK-SEVERITY (U2-CHECK-COUNT)
070100        ELSE
070200           MOVE 'PASS'  TO U2-CHECK-STATUS   (U2-CHECK-COUNT)
070300           MOVE 'LOW'   TO U2-CHECK-SEVERITY (U2-CHECK-COUNT)
070400        END-IF
070500        ADD 1 TO U2-CHECK-COUNT
070600        MOVE 'DUE-DATE-AFTER-INVOICE' TO
070700             U2-CHECK-NAME (U2-CHECK-COUNT)
070800        IF INV-DUE-DATE-YMD IS LESS THAN INV-DATE-YMD
070900           MOVE 'ERROR' TO U2-CHECK-STATUS   (U2-CHECK-COUNT)
071000           MOVE 'HIGH'  TO U2-CHECK-SEVERITY (U2-CHECK-COUNT)
071100        ELSE
071200           MOVE 'PASS'  TO U2-CHECK-STATUS   (U2-CHECK-COUNT)
071300           MOVE 'LOW'   TO U2-CHECK-SEVERITY (U2-CHECK-COUNT)
071400        END-IF.
071500
071600 430-EXIT.
071700     EXIT.
071800
071900
072000 431-CONVERT-DATE-TO-DAYVAL.
072100
072200     COMPUTE WS-DATE-DAYVAL =
072300             (WS-DATEWK-YYYY * 360) + (WS-DATEWK-MM * 30) +
072400              WS-DATEWK-DD.
072500
072600 431-EXIT.
072700     EXIT.
072800
072900
073000 440-CHECK-CURRENCY-WHITELIST.
073100
073200     ADD 1 TO U2-CHECK-COUNT.
073300     MOVE 'CURRENCY-WHITELIST' TO U2-CHECK-NAME (U2-CHECK-COUNT).
073400     IF INV-CURRENCY-CD IS EQUAL TO 'USD' OR 'EUR' OR 'GBP' OR
073500        'CAD' OR 'AUD' OR 'JPY'
073600        MOVE 'PASS'    TO U2-CHECK-STATUS   (U2-CHECK-COUNT)
073700        MOVE 'LOW'     TO U2-CHECK-SEVERITY (U2-CHECK-COUNT)
073800     ELSE
073900        MOVE 'WARNING' TO U2-CHECK-STATUS   (U2-CHECK-COUNT)
074000        MOVE 'MEDIUM'  TO U2-CHECK-SEVERITY (U2-CHECK-COUNT).
074100
074200 440-EXIT.
074300     EXIT.
074400
074500
074600*    CASE-INSENSITIVE NAME COMPARE - NO UPPER-CASE INTRINSIC ON
074700*    THIS COMPILER, SO THE FOLD IS DONE WITH INSPECT CONVERTING.
074800 450-CHECK-VENDOR-BUYER-NAMES.
074900
075000     MOVE INV-VENDOR-NAME TO WS-VENDOR-NAME-UC.
075100     INSPECT WS-VENDOR-NAME-UC CONVERTING
075200         'abcdefghijklmnopqrstuvwxyz' TO
075300         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
075400     MOVE INV-BUYER-NAME TO WS-BUYER-NAME-UC.
075500     INSPECT WS-BUYER-NAME-UC CONVERTING
075600         'abcdefghijklmnopqrstuvwxyz' TO
075700         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
075800     ADD 1 TO U2-CHECK-COUNT.
075900     MOVE 'VENDOR-NOT-EQUAL-BUYER' TO
076000          U2-CHECK-NAME (U2-CHECK-COUNT).
076100     IF WS-VENDOR-NAME-UC IS EQUAL TO WS-BUYER-NAME-UC
076200        MOVE 'WARNING' TO U2-CHECK-STATUS   (U2-CHECK-COUNT)
076300        MOVE 'MEDIUM'  TO U2-CHECK-SEVERITY (U2-CHECK-COUNT)
076400     ELSE
076500        MOVE 'PASS'    TO U2-CHECK-STATUS   (U2-CHECK-COUNT)
076600        MOVE 'LOW'     TO U2-CHECK-SEVERITY (U2-CHECK-COUNT).
076700
076800 450-EXIT.
076900     EXIT.
077000
077100
077200 460-CHECK-AMOUNT-BOUNDS.
077300
077400     ADD 1 TO U2-CHECK-COUNT.
077500     MOVE 'TOTAL-AMOUNT-BOUNDS' TO U2-CHECK-NAME (U2-CHECK-COUNT).
077600     IF INV-TOTAL-AMT IS LESS THAN OR EQUAL TO ZERO
077700        MOVE 'ERROR'   TO U2-CHECK-STATUS   (U2-CHECK-COUNT)
077800        MOVE 'HIGH'    TO U2-CHECK-SEVERITY (U2-CHECK-COUNT)
077900     ELSE
078000        IF INV-TOTAL-AMT IS GREATER THAN 1000000
078100           MOVE 'WARNING' TO U2-CHECK-STATUS   (U2-CHECK-COUNT)
078200           MOVE 'MEDIUM'  TO U2-CHECK-SEVERITY (U2-CHECK-COUNT)
078300        ELSE
078400           MOVE 'PASS'    TO U2-CHECK-STATUS   (U2-CHECK-COUNT)
078500           MOVE 'LOW'     TO U2-CHECK-SEVERITY (U2-CHECK-COUNT).
078600
078700 460-EXIT.
078800     EXIT.
078900
079000
079100 470-CHECK-LINE-ITEMS.
079200
079300     IF WS-LINE-TABLE-COUNT IS EQUAL TO ZERO
079400        ADD 1 TO U2-CHECK-COUNT
079500        MOVE 'LINE-ITEMS-PRESENT' TO
079600             U2-CHECK-NAME (U2-CHECK-COUNT)
079700        MOVE 'WARNING' TO U2-CHECK-STATUS   (U2-CHECK-COUNT)
079800        MOVE 'MEDIUM'  TO U2-CHECK-SEVERITY (U2-CHECK-COUNT)
079900     ELSE
080000        PERFORM 471-CHECK-ONE-LINE-ITEM THRU 471-EXIT
080100            VARYING WS-LIT-IDX FROM 1 BY 1
080200            UNTIL WS-LIT-IDX IS GREATER THAN WS-LINE-TABLE-COUNT.
080300
080400 470-EXIT.
080500     EXIT.
080600
080700
080800*    ONE PASS PER LINE ITEM COVERS BOTH U1 RULE 1 (QTY X PRICE
080900*    VS STATED TOTAL) AND U2'S FOUR LINE-ITEM CHECKS TOGETHER -
081000*    SEE THE NOTE ON 300-DERIVE-STRUCTURE ABOVE.
081100 471-CHECK-ONE-LINE-ITEM.
081200
081300     COMPUTE WS-LIT-CALC-TOTAL ROUNDED =
081400             WS-LIT-QUANTITY   (WS-LIT-IDX) *
081500             WS-LIT-UNIT-PRICE (WS-LIT-IDX).
081600     COMPUTE WS-LIT-CALC-DIFF =
081700             WS-LIT-CALC-TOTAL - WS-LIT-LINE-TOTAL (WS-LIT-IDX).
081800     IF WS-LIT-CALC-DIFF IS LESS THAN ZERO
081900        COMPUTE WS-LIT-CALC-DIFF = WS-LIT-CALC-DIFF * -1.
082000     ADD 1 TO U2-CHECK-COUNT.
082100     MOVE 'LINE-QTY-PRICE-CALC' TO U2-CHECK-NAME (U2-CHECK-COUNT).
082200     IF WS-LIT-CALC-DIFF IS GREATER THAN WS-TOLERANCE
082300        MOVE 'ERROR' TO U2-CHECK-STATUS   (U2-CHECK-COUNT)
082400        MOVE 'HIGH'  TO U2-CHECK-SEVERITY (U2-CHECK-COUNT)
082500     ELSE
082600        MOVE 'PASS'  TO U2-CHECK-STATUS   (U2-CHECK-COUNT)
082700        MOVE 'LOW'   TO U2-CHECK-SEVERITY (U2-CHECK-COUNT).
082800
082900     ADD 1 TO U2-CHECK-COUNT.
083000     MOVE 'LINE-QUANTITY-POSITIVE' TO
083100          U2-CHECK-NAME (U2-CHECK-COUNT).
083200     IF WS-LIT-QUANTITY (WS-LIT-IDX) IS LESS THAN OR EQUAL TO
083300        ZERO
083400        MOVE 'ERROR' TO U2-CHECK-STATUS   (U2-CHECK-COUNT)
083500        MOVE 'HIGH'  TO U2-CHECK-SEVERITY (U2-CHECK-COUNT)
083600     ELSE
083700        MOVE 'PASS'  TO U2-CHECK-STATUS   (U2-CHECK-COUNT)
083800        MOVE 'LOW'   TO U2-CHECK-SEVERITY (U2-CHECK-COUNT).
083900
084000     ADD 1 TO U2-CHECK-COUNT.
084100     MOVE 'LINE-PRICE-NONNEGATIVE' TO
084200          U2-CHECK-NAME (U2-CHECK-COUNT).
084300     IF WS-LIT-UNIT-PRICE (WS-LIT-IDX) IS LESS THAN ZERO
084400        MOVE 'ERROR' TO U2-CHECK-STATUS   (U2-CHECK-COUNT)
084500        MOVE 'HIGH'  TO U2-CHECK-SEVERITY (U2-CHECK-COUNT)
084600     ELSE
084700        MOVE 'PASS'  TO U2-CHECK-STATUS   (U2-CHECK-COUNT)
084800        MOVE 'LOW'   TO U2-CHECK-SEVERITY (U2-CHECK-COUNT).
084900
085000     MOVE ZERO TO WS-DESC-LEN.
085100     PERFORM VARYING WS-DESC-SUB FROM 40 BY -1
085200         UNTIL WS-DESC-SUB IS LESS THAN 1 OR
085300               WS-DESC-LEN IS GREATER THAN ZERO
085400         IF WS-LIT-DESCRIPTION (WS-LIT-IDX) (WS-DESC-SUB:1)
085500                 NOT EQUAL TO SPACE
085600            MOVE WS-DESC-SUB TO WS-DESC-LEN.
085700     ADD 1 TO U2-CHECK-COUNT.
085800     MOVE 'LINE-DESCRIPTION-LENGTH' TO
085900          U2-CHECK-NAME (U2-CHECK-COUNT).
086000     IF WS-DESC-LEN IS LESS THAN 3
086100        MOVE 'WARNING' TO U2-CHECK-STATUS   (U2-CHECK-COUNT)
086200        MOVE 'MEDIUM'  TO U2-CHECK-SEVERITY (U2-CHECK-COUNT)
086300     ELSE
086400        MOVE 'PASS'    TO U2-CHECK-STATUS   (U2-CHECK-COUNT)
086500        MOVE 'LOW'     TO U2-CHECK-SEVERITY (U2-CHECK-COUNT).
086600
086700 471-EXIT.
086800     EXIT.
086900
087000
087100 480-SCORE-VALIDATION.
087200
087300     CALL 'SCOREALC' USING WS-U2-CHECK-TABLE
087400                           WS-EMPTY-SCORE-ZERO
087500                           WS-U2-VALIDATION-SCORE.
087600     IF WS-U2-VALIDATION-SCORE IS LESS THAN 0.7000
087700        SET STATUS-ERROR TO TRUE.
087800
087900 480-EXIT.
088000     EXIT.
088100
088200
088300*    U3 REGIONAL COMPLIANCE ENGINE - CALLED OUT TO INVREGN, WHICH
088400*    DEFAULTS AN UNRECOGNISED INV-REGION-CD TO US IN PLACE, RUNS
088500*    THE SIX COMPLIANCE CHECKS AGAINST REGNTAB, SCORES THE
088600*    RESULT, AND RETURNS THE APPROVAL AUTHORITY.
088700 500-CHECK-COMPLIANCE.
088800
088900     CALL 'INVREGN' USING INV-HEADER-REC
089000                          WS-U3-CHECK-TABLE
089100                          WS-U3-COMPLIANCE-SCORE
089200                          WS-AUTHORITY-RESULT.
089300     IF WS-U3-COMPLIANCE-SCORE IS LESS THAN 0.7000
089400        SET STATUS-ERROR TO TRUE.
089500
089600 500-EXIT.
089700     EXIT.
089800
089900
090000*    ONE PASS OVER BOTH CHECK TABLES GIVES EVERYTHING THE U4
090100*    GATES AND THE U5 ERROR RATE NEED - THE COMBINED ERROR/
090200*    WARNING COUNTS, THE U2-ONLY COUNTS FOR GATE 5, AND WHETHER
090300*    A HIGH-SEVERITY ERROR TURNED UP ANYWHERE.
090400 520-COUNT-COMBINED-RESULTS.
090500
090600     MOVE ZERO TO WS-COMBINED-ERROR-COUNT
090700                  WS-COMBINED-WARNING-COUNT
090800                  WS-COMBINED-TOTAL-COUNT
090900                  WS-U2-ERROR-COUNT
091000                  WS-U2-WARNING-COUNT.
091100     MOVE 'NO ' TO WS-CRITICAL-FOUND-SW WS-U3-HIGH-ERROR-SW.
091200     IF U2-CHECK-COUNT IS GREATER THAN ZERO
091300        PERFORM 521-COUNT-ONE-U2-ENTRY THRU 521-EXIT
091400            VARYING U2-CHECK-IDX FROM 1 BY 1
091500            UNTIL U2-CHECK-IDX IS GREATER THAN U2-CHECK-COUNT.
091600     IF U3-CHECK-COUNT IS GREATER THAN ZERO
091700        PERFORM 522-COUNT-ONE-U3-ENTRY THRU 522-EXIT
091800            VARYING U3-CHECK-IDX FROM 1 BY 1
091900            UNTIL U3-CHECK-IDX IS GREATER THAN U3-CHECK-COUNT.
092000
092100 520-EXIT.
092200     EXIT.
092300
092400
092500 521-COUNT-ONE-U2-ENTRY.
092600
092700     ADD 1 TO WS-COMBINED-TOTAL-COUNT.
092800     IF U2-STATUS-ERROR (U2-CHECK-IDX)
092900        ADD 1 TO WS-COMBINED-ERROR-COUNT
093000        ADD 1 TO WS-U2-ERROR-COUNT
093100        IF U2-SEV-HIGH (U2-CHECK-IDX)
093200           MOVE 'YES' TO WS-CRITICAL-FOUND-SW
093300     ELSE
093400        IF U2-STATUS-WARNING (U2-CHECK-IDX)
093500           ADD 1 TO WS-COMBINED-WARNING-COUNT
093600           ADD 1 TO WS-U2-WARNING-COUNT.
093700
093800 521-EXIT.
093900     EXIT.
094000
094100
094200 522-COUNT-ONE-U3-ENTRY.
094300
094400     ADD 1 TO WS-COMBINED-TOTAL-COUNT.
094500     IF U3-STATUS-ERROR (U3-CHECK-IDX)
094600        ADD 1 TO WS-COMBINED-ERROR-COUNT
094700        IF U3-SEV-HIGH (U3-CHECK-IDX)
094800           MOVE 'YES' TO WS-CRITICAL-FOUND-SW
094900           MOVE 'YES' TO WS-U3-HIGH-ERROR-SW
095000     ELSE
095100        IF U3-STATUS-WARNING (U3-CHECK-IDX)
095200           ADD 1 TO WS-COMBINED-WARNING-COUNT.
095300
095400 522-EXIT.
095500     EXIT.
095600
095700
095800*    U4 APPROVAL DECISION ENGINE - SIX GATES EVALUATED IN ORDER,
095900*    FIRST ONE TO FIRE DECIDES.  WS-DECISION-MADE-SW STOPS THE
096000*    REST FROM RUNNING, THE SAME GUARD IDIOM USED THROUGHOUT.
096100 600-DECIDE-APPROVAL.
096200
096300     MOVE 'NO '  TO WS-DECISION-MADE-SW.
096400     MOVE 'NO '  TO WS-MANUAL-REVIEW-REC-SW.
096500     MOVE SPACES TO DEC-DECISION DEC-REASON DEC-APPROVER
096600                    DEC-APPROVAL-LEVEL.
096700     MOVE WS-U2-VALIDATION-SCORE TO WS-CONFIDENCE-SCORE.
096800     PERFORM 610-GATE-CRITICAL-ERRORS THRU 610-EXIT.
096900     IF NOT DECISION-MADE
097000        PERFORM 620-GATE-CONFIDENCE THRU 620-EXIT.
097100     IF NOT DECISION-MADE
097200        PERFORM 630-GATE-COMPLIANCE THRU 630-EXIT.
097300     IF NOT DECISION-MADE
097400        PERFORM 640-GATE-AUTHORITY THRU 640-EXIT.
097500     IF NOT DECISION-MADE
097600        PERFORM 650-GATE-VALIDATION-QUALITY THRU 650-EXIT.
097700     IF NOT DECISION-MADE
097800        PERFORM 660-GATE-APPROVE THRU 660-EXIT.
097900     PERFORM 670-APPLY-DECISION-STATUS  THRU 670-EXIT.
098000     PERFORM 680-SET-DECISION-CONFIDENCE THRU 680-EXIT.
098100     MOVE INV-NUMBER             TO DEC-INV-NUMBER.
098200     MOVE WS-U2-VALIDATION-SCORE TO DEC-VALIDATION-SCORE.
098300     MOVE WS-U3-COMPLIANCE-SCORE TO DEC-COMPLIANCE-SCORE.
098400     MOVE WS-COMBINED-ERROR-COUNT   TO DEC-ERROR-COUNT.
098500     MOVE WS-COMBINED-WARNING-COUNT TO DEC-WARNING-COUNT.
098600     MOVE WS-INVOICE-STATUS      TO DEC-FINAL-STATUS.
098700
098800 600-EXIT.
098900     EXIT.
099000
099100
099200 610-GATE-CRITICAL-ERRORS.
099300
099400     IF CRITICAL-FOUND OR STATUS-ERROR
099500        MOVE 'REJECTED'              TO DEC-DECISION
099600        MOVE 'CRITICAL ERRORS FOUND' TO DEC-REASON
099700        MOVE 'YES'                   TO WS-DECISION-MADE-SW.
099800
099900 610-EXIT.
100000     EXIT.
100100
100200
100300*    0.95/0.75 CONFIDENCE THRESHOLDS PER FINANCE MEMO 98-114.
100400*    0.75-0.95 ONLY SETS THE INFORMATIONAL MANUAL-REVIEW-
100500*    RECOMMENDED FLAG - IT DOES NOT STOP THE GATE SEQUENCE.
100600 620-GATE-CONFIDENCE.
100700
100800     IF WS-CONFIDENCE-SCORE IS LESS THAN 0.7500
100900        MOVE 'REJECTED' TO DEC-DECISION
101000        MOVE 'CONFIDENCE BELOW THRESHOLD' TO DEC-REASON
101100        MOVE 'YES' TO WS-DECISION-MADE-SW
101200     ELSE
101300        IF WS-CONFIDENCE-SCORE IS LESS THAN 0.9500
101400           MOVE 'YES' TO WS-MANUAL-REVIEW-REC-SW.
101500
101600 620-EXIT.
101700     EXIT.
101800
101900
102000 630-GATE-COMPLIANCE.
102100
102200     IF U3-HIGH-ERROR-FOUND
102300        MOVE 'REJECTED' TO DEC-DECISION
102400        MOVE 'COMPLIANCE REQUIREMENTS NOT MET' TO DEC-REASON
102500        MOVE 'YES' TO WS-DECISION-MADE-SW.
102600
102700 630-EXIT.
102800     EXIT.
102900
103000
103100 640-GATE-AUTHORITY.
103200
103300     IF WS-APPROVAL-LEVEL NOT EQUAL TO 'AUTO'
103400        MOVE 'MANUAL-REVIEW'    TO DEC-DECISION
103500        MOVE WS-APPROVER        TO DEC-APPROVER
103600        MOVE WS-APPROVAL-LEVEL  TO DEC-APPROVAL-LEVEL
103700        STRING 'AMOUNT REQUIRES ' DELIMITED BY SIZE
103800               WS-APPROVAL-LEVEL DELIMITED BY SIZE
103900               ' APPROVAL'       DELIMITED BY SIZE
104000          INTO DEC-REASON
104100        MOVE 'YES' TO WS-DECISION-MADE-SW.
104200
104300 640-EXIT.
104400     EXIT.
104500
104600
104700 650-GATE-VALIDATION-QUALITY.
104800
104900     IF WS-U2-ERROR-COUNT IS GREATER THAN 5 OR
105000        WS-U2-WARNING-COUNT IS GREATER THAN 10
105100        MOVE 'REJECTED' TO DEC-DECISION
105200        MOVE 'SEVERE VALIDATION ISSUES' TO DEC-REASON
105300        MOVE 'YES' TO WS-DECISION-MADE-SW.
105400
105500 650-EXIT.
105600     EXIT.
105700
105800
105900 660-GATE-APPROVE.
106000
106100     MOVE 'APPROVED' TO DEC-DECISION.
106200     MOVE 'ALL VALIDATION AND COMPLIANCE CHECKS PASSED' TO
106300          DEC-REASON.
106400     MOVE 'SYSTEM' TO DEC-APPROVER.
106500     MOVE 'AUTO'   TO DEC-APPROVAL-LEVEL.
106600     MOVE 'YES'    TO WS-DECISION-MADE-SW.
106700
106800 660-EXIT.
106900     EXIT.
107000
107100
107200 670-APPLY-DECISION-STATUS.
107300
107400     IF DEC-DECISION IS EQUAL TO 'APPROVED'
107500        SET STATUS-APPROVED TO TRUE
107600     ELSE
107700        IF DEC-DECISION IS EQUAL TO 'REJECTED'
107800           SET STATUS-REJECTED TO TRUE.
107900
108000 670-EXIT.
108100     EXIT.
108200
108300
108400 680-SET-DECISION-CONFIDENCE.
108500
108600     IF DEC-DECISION IS EQUAL TO 'APPROVED'
108700        COMPUTE WS-CONFIDENCE-SCORE ROUNDED =
108800                WS-CONFIDENCE-SCORE + 0.10
108900        IF WS-CONFIDENCE-SCORE IS GREATER THAN 1.0000
109000           MOVE 1.0000 TO WS-CONFIDENCE-SCORE
109100        END-IF
109200     ELSE
109300        IF DEC-DECISION IS EQUAL TO 'REJECTED'
109400           COMPUTE WS-CONFIDENCE-SCORE ROUNDED =
109500                   WS-CONFIDENCE-SCORE + 0.05
109600           IF WS-CONFIDENCE-SCORE IS GREATER THAN 1.0000
109700              MOVE 1.0000 TO WS-CONFIDENCE-SCORE
109800           END-IF
109900        ELSE
110000           COMPUTE WS-CONFIDENCE-SCORE ROUNDED =
110100                   WS-CONFIDENCE-SCORE - 0.10
110200           IF WS-CONFIDENCE-SCORE IS LESS THAN ZERO
110300              MOVE ZERO TO WS-CONFIDENCE-SCORE
110400           END-IF
110500        END-IF
110600     END-IF.
110700     MOVE WS-CONFIDENCE-SCORE TO DEC-CONFIDENCE-SCORE.
110720
110740 680-EXIT.
110760     EXIT.
110780
110790*    U5 AUDIT ENGINE - BUILDS AUDIT-REC DIRECTLY (NO WORKING-
110795*    STORAGE DUPLICATE), AS DECISION-REC WAS ABOVE - THE INVDEC/
111000*    INVAUD COPYBOOKS USE FIXED FIELD NAMES, NOT THE :TAG:
111100*    REPLACING SCHEME CHKTAB USES, SO A SECOND WORKING-STORAGE
111200*    COPY WOULD COLLIDE WITH THE FD-LEVEL ONE.  WRITE ... FROM IS
111300*    NOT USED FOR THESE TWO FILES BECAUSE OF THIS - ONLY THE
111400*    PRINT FILE BELOW USES THE USUAL WRITE ... FROM HABIT.
111500 700-BUILD-AUDIT.
111600
111700     ADD 1 TO WS-AUDIT-SEQ.
111800     MOVE WS-AUDIT-SEQ  TO AUD-SEQ-NO.
111900     MOVE INV-NUMBER    TO AUD-INV-NUMBER.
112000     MOVE INV-CURRENCY-CD TO AUD-CURRENCY-CD.
112100     MOVE INV-REGION-CD   TO AUD-REGION-CD.
112200     PERFORM 710-SCORE-AUDIT-VARIANTS THRU 710-EXIT.
112300     PERFORM 720-COMPUTE-ERROR-RATE   THRU 720-EXIT.
112400     PERFORM 730-CHECK-COMPLIANCE-MET THRU 730-EXIT.
112500     PERFORM 740-MASK-NAMES           THRU 740-EXIT.
112600     PERFORM 750-ROUND-AMOUNT         THRU 750-EXIT.
112700     PERFORM 760-SET-AUDIT-STATUS     THRU 760-EXIT.
112800
112900 700-EXIT.
113000     EXIT.
113100
113200
113300*    RESULT SCORE, U5 RULE 1 - THE SAME WEIGHTED FORMULA AS U2/
113400*    U3, BUT RECOMPUTED WITH THE EMPTY-TABLE FALLBACK AT 1.0
113500*    INSTEAD OF U2'S OWN FALLBACK OF 0 - SO THESE ARE DISTINCT
113600*    FROM DEC-VALIDATION-SCORE/DEC-COMPLIANCE-SCORE ABOVE.
113700 710-SCORE-AUDIT-VARIANTS.
113800
113900     CALL 'SCOREALC' USING WS-U2-CHECK-TABLE
114000                           WS-EMPTY-SCORE-ONE
114100                           AUD-VALIDATION-SCORE.
114200     CALL 'SCOREALC' USING WS-U3-CHECK-TABLE
114300                           WS-EMPTY-SCORE-ONE
114400                           AUD-COMPLIANCE-SCORE.
114500
114600 710-EXIT.
114700     EXIT.
114800
114900
115000 720-COMPUTE-ERROR-RATE.
115100
115200     IF WS-COMBINED-TOTAL-COUNT IS EQUAL TO ZERO
115300        MOVE ZERO TO AUD-ERROR-RATE
115400     ELSE
115500        COMPUTE AUD-ERROR-RATE ROUNDED =
115600                WS-COMBINED-ERROR-COUNT / WS-COMBINED-TOTAL-COUNT.
115700
115800 720-EXIT.
115900     EXIT.
116000
116100
116200*    COMPLIANCE-MET FLAG, U5 RULE 3 - Y UNLESS A U3 ERROR OR
116300*    WARNING CARRIES HIGH SEVERITY.
116400 730-CHECK-COMPLIANCE-MET.
116500
116600     MOVE 'Y' TO AUD-COMPLIANCE-MET-FLG.
116700     IF U3-CHECK-COUNT IS GREATER THAN ZERO
116800        PERFORM 731-CHECK-ONE-U3-SEVERITY THRU 731-EXIT
116900            VARYING U3-CHECK-IDX FROM 1 BY 1
117000            UNTIL U3-CHECK-IDX IS GREATER THAN U3-CHECK-COUNT.
117100
117200 730-EXIT.
117300     EXIT.
117400
117500
117600 731-CHECK-ONE-U3-SEVERITY.
117700
117800     IF (U3-STATUS-ERROR (U3-CHECK-IDX) OR
117900         U3-STATUS-WARNING (U3-CHECK-IDX)) AND
118000        U3-SEV-HIGH (U3-CHECK-IDX)
118100        MOVE 'N' TO AUD-COMPLIANCE-MET-FLG.
118200
118300 731-EXIT.
118400     EXIT.
118500
118600
118700*    NAME MASKING, U5 RULE 4 - KEEP FIRST 3 CHARACTERS OF THE
118800*    ACTUAL NAME, STAR OUT THE REST OF THE NAME; NAMES OF 3
118900*    CHARACTERS OR FEWER BECOME '***' OUTRIGHT.
119000 740-MASK-NAMES.
119100
119200     MOVE INV-VENDOR-NAME TO WS-MASK-NAME-WORK.
119300     PERFORM 741-MASK-ONE-NAME THRU 741-EXIT.
119400     MOVE WS-MASK-NAME-WORK TO AUD-VENDOR-NAME-MSK.
119500     MOVE INV-BUYER-NAME  TO WS-MASK-NAME-WORK.
119600     PERFORM 741-MASK-ONE-NAME THRU 741-EXIT.
119700     MOVE WS-MASK-NAME-WORK TO AUD-BUYER-NAME-MSK.
119800
119900 740-EXIT.
120000     EXIT.
120100
120200
120300 741-MASK-ONE-NAME.
120400
120500     MOVE ZERO TO WS-MASK-NAME-LEN.
120600     PERFORM VARYING WS-MASK-SUB FROM 30 BY -1
120700         UNTIL WS-MASK-SUB IS LESS THAN 1 OR
120800               WS-MASK-NAME-LEN IS GREATER THAN ZERO
120900         IF WS-MASK-NAME-WORK (WS-MASK-SUB:1) NOT EQUAL TO SPACE
121000            MOVE WS-MASK-SUB TO WS-MASK-NAME-LEN.
121100     IF WS-MASK-NAME-LEN IS LESS THAN OR EQUAL TO 3
121200        MOVE '***' TO WS-MASK-NAME-WORK (1:3)
121300     ELSE
121400        PERFORM VARYING WS-MASK-SUB FROM 4 BY 1
121500            UNTIL WS-MASK-SUB IS GREATER THAN WS-MASK-NAME-LEN
121600            MOVE '*' TO WS-MASK-NAME-WORK (WS-MASK-SUB:1).
121700
121800 741-EXIT.
121900     EXIT.
122000
122100
122200*    AMOUNT ROUNDED TO THE NEAREST 100, U5 RULE 4 - COBOL'S
122300*    ROUNDED CLAUSE ROUNDS HALF AWAY FROM ZERO, EXACTLY THE RULE
122400*    CALLED FOR, SO NO MANUAL HALF-ADJUST IS NEEDED.
122500 750-ROUND-AMOUNT.
122600
122700     COMPUTE WS-ROUND-QUOT ROUNDED = INV-TOTAL-AMT / 100.
122800     COMPUTE AUD-AMOUNT-ROUNDED = WS-ROUND-QUOT * 100.
122900
123000 750-EXIT.
123100     EXIT.
123200
123300
123400 760-SET-AUDIT-STATUS.
123500
123600     IF STATUS-APPROVED OR STATUS-VALIDATED
123700        MOVE 'COMPLETED-SUCCESS' TO AUD-STATUS
123800     ELSE
123900        IF STATUS-REJECTED OR STATUS-ERROR
124000           MOVE 'COMPLETED-FAILURE' TO AUD-STATUS
124100        ELSE
124200           MOVE 'COMPLETED-PENDING' TO AUD-STATUS.
124300
124400 760-EXIT.
124500     EXIT.
124600
124700
124800 800-WRITE-OUTPUTS.
124900
125000     WRITE DECISION-REC.
125100     WRITE AUDIT-REC.
125200
125300 800-EXIT.
125400     EXIT.
125500
125600
125700*    U6 RUN STATISTICS.
125800 900-ACCUM-RUN-TOTALS.
125900
126000     ADD 1 TO WS-TOTAL-PROCESSED.
126100     IF STATUS-APPROVED
126200        ADD 1 TO WS-TOTAL-APPROVED.
126300     IF STATUS-REJECTED
126400        ADD 1 TO WS-TOTAL-REJECTED.
126500     IF DEC-DECISION IS EQUAL TO 'MANUAL-REVIEW'
126600        ADD 1 TO WS-TOTAL-MANUAL.
126700     ADD WS-U2-VALIDATION-SCORE TO WS-SUM-VALIDATION-SCORE.
126800     ADD WS-U3-COMPLIANCE-SCORE TO WS-SUM-COMPLIANCE-SCORE.
126900     PERFORM 910-FIND-REGION-ACCUM THRU 910-EXIT.
127000     ADD 1 TO WS-REGACC-INV-COUNT (WS-REG-ACC-IDX).
127100     IF STATUS-APPROVED
127200        ADD 1 TO WS-REGACC-APPR-COUNT (WS-REG-ACC-IDX)
127300        ADD INV-TOTAL-AMT TO WS-REGACC-APPR-AMT (WS-REG-ACC-IDX).
127400
127500 900-EXIT.
127600     EXIT.
127700
127800
127900 910-FIND-REGION-ACCUM.
128000
128100     SET WS-REG-ACC-IDX TO 1.
128200     SEARCH WS-REGION-ACCUM-ENTRY
128300         AT END SET WS-REG-ACC-IDX TO 5
128400         WHEN WS-REGACC-CODE (WS-REG-ACC-IDX) IS EQUAL TO
128500              INV-REGION-CD
128600              CONTINUE.
128700
128800 910-EXIT.
128900     EXIT.
129000
129100
129200 950-DIAGNOSTIC-TRACE.
129300
129400     DISPLAY '** TRACE ** INVOICE ' INV-NUMBER
129500             ' STATUS ' WS-INVOICE-STATUS.
129600     DISPLAY '** TRACE ** DECISION ' DEC-DECISION
129700             ' REASON ' DEC-REASON.
129800     DISPLAY '** TRACE ** RUN COUNTS (DUMP) - PROCESSED '
129900             WS-DUMP-PROCESSED ' APPROVED ' WS-DUMP-APPROVED
130000             ' REJECTED ' WS-DUMP-REJECTED
130100             ' MANUAL '   WS-DUMP-MANUAL.
130200
130300 950-EXIT.
130400     EXIT.
130500
130600
130700 960-PRINT-DETAIL-LINE.
130800
130900     IF WS-LINES-ON-PAGE IS GREATER THAN OR EQUAL TO 50
131000        PERFORM 965-PRINT-HEADINGS THRU 965-EXIT.
131100     MOVE SPACES TO WS-DETAIL-LINE.
131200     MOVE INV-NUMBER             TO DL-INV-NUMBER.
131300     MOVE INV-REGION-CD          TO DL-REGION.
131400     MOVE INV-TOTAL-AMT          TO DL-TOTAL-AMT.
131500     MOVE DEC-DECISION           TO DL-DECISION.
131600     MOVE DEC-APPROVAL-LEVEL     TO DL-APPR-LEVEL.
131700     MOVE WS-U2-VALIDATION-SCORE TO DL-VAL-SCORE.
131800     MOVE WS-U3-COMPLIANCE-SCORE TO DL-CMP-SCORE.
131900     WRITE RPT-LINE FROM WS-DETAIL-LINE AFTER ADVANCING 1 LINE.
132000     ADD 1 TO WS-LINES-ON-PAGE.
132100
132200 960-EXIT.
132300     EXIT.
132400
132500
132600 965-PRINT-HEADINGS.
132700
132800     ADD 1 TO WS-PAGE-NO.
132900     MOVE WS-PAGE-NO            TO HL1-PAGE-NO.
133000     MOVE WS-BUSINESS-DATE-NUM  TO HL1-BUS-DATE.
133100     WRITE RPT-LINE FROM WS-HEAD-LINE-1 AFTER ADVANCING NEXT-PAGE.
133200     WRITE RPT-LINE FROM WS-HEAD-LINE-2 AFTER ADVANCING 2 LINES.
133300     MOVE ZERO TO WS-LINES-ON-PAGE.
133400
133500 965-EXIT.
133600     EXIT.
133700
133800
133900*    REGION CONTROL-BREAK LINES - PRINTED FROM THE ACCUMULATOR
134000*    TABLE AT END OF RUN RATHER THAN ON A SORTED BREAK, SINCE THE
134100*    INPUT IS NOT GUARANTEED GROUPED BY REGION (SEE REPORTS).
134200 970-PRINT-REGION-TOTALS.
134300
134400     PERFORM 971-PRINT-ONE-REGION THRU 971-EXIT
134500         VARYING WS-REG-ACC-IDX FROM 1 BY 1
134600         UNTIL WS-REG-ACC-IDX IS GREATER THAN 5.
134700
134800 970-EXIT.
134900     EXIT.
135000
135100
135200 971-PRINT-ONE-REGION.
135300
135400     IF WS-REGACC-INV-COUNT (WS-REG-ACC-IDX) IS GREATER THAN ZERO
135500        MOVE SPACES TO WS-REGION-LINE
135600        MOVE WS-REGACC-CODE       (WS-REG-ACC-IDX) TO RL-REGION-CD
135700        MOVE WS-REGACC-INV-COUNT  (WS-REG-ACC-IDX) TO RL-INV-COUNT
135800        MOVE WS-REGACC-APPR-COUNT (WS-REG-ACC-IDX) TO
135900             RL-APPR-COUNT
136000        MOVE WS-REGACC-APPR-AMT   (WS-REG-ACC-IDX) TO RL-APPR-AMT
136100        WRITE RPT-LINE FROM WS-REGION-LINE AFTER ADVANCING 1 LINE.
136200
136300 971-EXIT.
136400     EXIT.
136500
136600
136700 980-PRINT-FINAL-TOTALS.
136800
136900     IF WS-TOTAL-PROCESSED IS GREATER THAN ZERO
137000        COMPUTE WS-SUCCESS-RATE ROUNDED =
137100                (WS-TOTAL-APPROVED / WS-TOTAL-PROCESSED) * 100
137200        COMPUTE WS-AVG-VALIDATION ROUNDED =
137300                WS-SUM-VALIDATION-SCORE / WS-TOTAL-PROCESSED
137400        COMPUTE WS-AVG-COMPLIANCE ROUNDED =
137500                WS-SUM-COMPLIANCE-SCORE / WS-TOTAL-PROCESSED
137600     ELSE
137700        MOVE ZERO TO WS-SUCCESS-RATE WS-AVG-VALIDATION
137800                     WS-AVG-COMPLIANCE.
137900     MOVE SPACES TO WS-TOTAL-LINE-1.
138000     MOVE WS-TOTAL-PROCESSED TO TL1-PROCESSED.
138100     MOVE WS-TOTAL-APPROVED  TO TL1-APPROVED.
138200     MOVE WS-TOTAL-REJECTED  TO TL1-REJECTED.
138300     MOVE WS-TOTAL-MANUAL    TO TL1-MANUAL.
138400     WRITE RPT-LINE FROM WS-TOTAL-LINE-1 AFTER ADVANCING 2 LINES.
138500     MOVE SPACES TO WS-TOTAL-LINE-2.
138600     MOVE WS-SUCCESS-RATE    TO TL2-SUCCESS-RATE.
138700     MOVE WS-AVG-VALIDATION  TO TL2-AVG-VAL.
138800     MOVE WS-AVG-COMPLIANCE  TO TL2-AVG-CMP.
138900     WRITE RPT-LINE FROM WS-TOTAL-LINE-2 AFTER ADVANCING 1 LINE.
139000
139100 980-EXIT.
139200     EXIT.
139300
139400
139500 890-READ-INVOICE-HDR.
139600
139700     READ INVOICE-FILE
139800         AT END
139900            MOVE 'YES' TO WS-EOF-SW.
140000
140100 890-EXIT.
140200     EXIT.
140300
140400
140500 895-READ-LINE-ITEM-REC.
140600
140700     READ LINEITEM-FILE
140800         AT END
140900            DISPLAY '** ERROR ** UNEXPECTED EOF ON LINEITEM-FILE '
141000                    'FOR INVOICE ' INV-NUMBER.
141100
141200 895-EXIT.
141300     EXIT.
141400
141500
141600 990-TERMINATE.
141700
141800     CLOSE INVOICE-FILE LINEITEM-FILE DECISION-FILE
141900           AUDIT-FILE SUMMARY-REPORT.
142000
142100 990-EXIT.
142200     EXIT.
