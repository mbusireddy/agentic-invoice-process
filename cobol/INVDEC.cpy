000100*****************************************************************
000200*    COPYBOOK:  INVDEC                                          *
000300*    DESCRIBES THE DECISION RECORD WRITTEN TO DECISION-FILE -    *
000400*    ONE PER INVOICE, PRODUCED BY THE APPROVAL DECISION STAGE    *
000500*    (600-DECIDE-APPROVAL) OF INVCTL.                            *
000600*****************************************************************
000700*  CHANGE LOG
000800*  ----------
000900*  03-14-98  RSM  ORIGINAL COPYBOOK FOR AP-4471 INVOICE ENGINE.
001000*  11-20-98  KPJ  ADDED DEC-APPROVAL-LEVEL, SEPARATE FROM
001100*                 DEC-APPROVER, PER AUDIT FINDING AP-4471-17.
001200*****************************************************************
001300 01  DECISION-REC.
001400     05  DEC-INV-NUMBER          PIC X(20).
001500     05  DEC-DECISION            PIC X(14).
001600     05  DEC-REASON              PIC X(60).
001700     05  DEC-APPROVER            PIC X(10).
001800     05  DEC-APPROVAL-LEVEL      PIC X(10).
001900     05  DEC-VALIDATION-SCORE    PIC 9V9999.
002000     05  DEC-COMPLIANCE-SCORE    PIC 9V9999.
002100     05  DEC-CONFIDENCE-SCORE    PIC 9V9999.
002200     05  DEC-ERROR-COUNT         PIC 9(03).
002300     05  DEC-WARNING-COUNT       PIC 9(03).
002400     05  DEC-FINAL-STATUS        PIC X(10).
002500     05  FILLER                  PIC X(05).
