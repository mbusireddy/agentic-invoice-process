000100*****************************************************************
000200*    COPYBOOK:  INVLINE                                         *
000300*    DESCRIBES ONE LINE-ITEM RECORD ON LINEITEM-FILE.  INV-LINE- *
000400*    COUNT RECORDS (FROM INVHDR) FOLLOW EACH HEADER, SAME ORDER  *
000500*    AS THE HEADER FILE.  LOADED INTO WS-LINE-TABLE BY INVCTL.   *
000600*****************************************************************
000700*  CHANGE LOG
000800*  ----------
000900*  02-11-98  RSM  ORIGINAL COPYBOOK FOR AP-4471 INVOICE ENGINE.
001000*  09-02-98  RSM  LIN-QUANTITY WIDENED TO 3 DECIMALS FOR METRIC
001100*                 UNIT CONVERSIONS ON EU VENDOR FEEDS.
001200*****************************************************************
001300 01  INV-LINE-REC.
001400     05  LIN-INV-NUMBER          PIC X(20).
001500     05  LIN-DESCRIPTION         PIC X(40).
001600     05  LIN-QUANTITY            PIC S9(7)V999.
001700     05  LIN-UNIT-PRICE          PIC S9(7)V99.
001800     05  LIN-LINE-TOTAL          PIC S9(9)V99.
001900     05  FILLER                  PIC X(10).
