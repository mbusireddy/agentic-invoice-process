000100*****************************************************************
000200*    COPYBOOK:  REGNTAB                                         *
000300*    STATIC REGIONAL COMPLIANCE RULE TABLE - ONE ROW PER REGION  *
000400*    (US/EU/APAC/LATAM).  THE INITIAL-VALUES GROUP BELOW IS      *
000500*    LOADED BY VALUE CLAUSE AT PROGRAM START; WS-REGION-TABLE    *
000600*    REDEFINES IT SO INVREGN CAN SEARCH IT AS AN OCCURS TABLE.   *
000700*    USED ONLY BY INVREGN (U3 REGIONAL COMPLIANCE ENGINE).       *
000800*****************************************************************
000900*  CHANGE LOG
001000*  ----------
001100*  05-19-98  RSM  ORIGINAL TABLE FOR AP-4471, RATES FROM FINANCE
001200*                 MEMO 98-114.
001300*  02-25-99  KPJ  ADDED APAC ROW (GSTIN ROLLOUT, TICKET AP-4890).
001400*  10-08-99  TKL  LATAM AUTO-APPROVE LIMIT RAISED 2500 TO 5000
001500*                 PER TREASURY REQUEST AP-5240.
001550*  08-09-00  RSM  REG-REQ-VENDOR-TXID / REG-REQ-BUYER-TXID WERE
001560*                 CARRIED IN THIS TABLE BUT NEVER READ -
001570*                 220-CHECK-REQD-FIELDS IN INVREGN NOW DRIVES
001580*                 OFF THESE TWO COLUMNS, PER AUDIT FINDING
001590*                 AP-4471-31.
001600*****************************************************************
001700 01  WS-REGNTAB-INIT-VALUES.
001800*                                                       -- US --
001900     05  FILLER   PIC X(05)  VALUE 'US   '.
002000     05  FILLER   PIC X(12)  VALUE 'USD         '.
002100     05  FILLER   PIC X(01)  VALUE '1'.
002200     05  FILLER   PIC X(05)  VALUE '00800'.
002300     05  FILLER   PIC X(11)  VALUE '00000000001'.
002400     05  FILLER   PIC X(11)  VALUE '00005000000'.
002500     05  FILLER   PIC X(11)  VALUE '00000100000'.
002600     05  FILLER   PIC X(11)  VALUE '00001000000'.
002700     05  FILLER   PIC X(11)  VALUE '00005000000'.
002800     05  FILLER   PIC X(01)  VALUE 'Y'.
002900     05  FILLER   PIC X(01)  VALUE 'N'.
003000     05  FILLER   PIC X(01)  VALUE '1'.
003100     05  FILLER   PIC X(01)  VALUE '1'.
003200     05  FILLER   PIC X(05)  VALUE SPACES.
003300*                                                       -- EU --
003400     05  FILLER   PIC X(05)  VALUE 'EU   '.
003500     05  FILLER   PIC X(12)  VALUE 'EURGBPCHF   '.
003600     05  FILLER   PIC X(01)  VALUE '3'.
003700     05  FILLER   PIC X(05)  VALUE '02000'.
003800     05  FILLER   PIC X(11)  VALUE '00000000001'.
003900     05  FILLER   PIC X(11)  VALUE '00004500000'.
004000     05  FILLER   PIC X(11)  VALUE '00000090000'.
004100     05  FILLER   PIC X(11)  VALUE '00000900000'.
004200     05  FILLER   PIC X(11)  VALUE '00004500000'.
004300     05  FILLER   PIC X(01)  VALUE 'Y'.
004400     05  FILLER   PIC X(01)  VALUE 'Y'.
004500     05  FILLER   PIC X(01)  VALUE '2'.
004600     05  FILLER   PIC X(01)  VALUE '2'.
004700     05  FILLER   PIC X(05)  VALUE SPACES.
004800*                                                     -- APAC --
004900     05  FILLER   PIC X(05)  VALUE 'APAC '.
005000     05  FILLER   PIC X(12)  VALUE 'INRSGDAUDJPY'.
005100     05  FILLER   PIC X(01)  VALUE '4'.
005200     05  FILLER   PIC X(05)  VALUE '01800'.
005300     05  FILLER   PIC X(11)  VALUE '00000000100'.
005400     05  FILLER   PIC X(11)  VALUE '00350000000'.
005500     05  FILLER   PIC X(11)  VALUE '00007500000'.
005600     05  FILLER   PIC X(11)  VALUE '00075000000'.
005700     05  FILLER   PIC X(11)  VALUE '00350000000'.
005800     05  FILLER   PIC X(01)  VALUE 'Y'.
005900     05  FILLER   PIC X(01)  VALUE 'Y'.
006000     05  FILLER   PIC X(01)  VALUE '3'.
006100     05  FILLER   PIC X(01)  VALUE '3'.
006200     05  FILLER   PIC X(05)  VALUE SPACES.
006300*                                                   -- LATAM --
006400     05  FILLER   PIC X(05)  VALUE 'LATAM'.
006500     05  FILLER   PIC X(12)  VALUE 'BRLMXNCOPCLP'.
006600     05  FILLER   PIC X(01)  VALUE '4'.
006700     05  FILLER   PIC X(05)  VALUE '01600'.
006800     05  FILLER   PIC X(11)  VALUE '00000000001'.
006900     05  FILLER   PIC X(11)  VALUE '00025000000'.
007000     05  FILLER   PIC X(11)  VALUE '00000500000'.
007100     05  FILLER   PIC X(11)  VALUE '00005000000'.
007200     05  FILLER   PIC X(11)  VALUE '00025000000'.
007300     05  FILLER   PIC X(01)  VALUE 'Y'.
007400     05  FILLER   PIC X(01)  VALUE 'N'.
007500     05  FILLER   PIC X(01)  VALUE '4'.
007600     05  FILLER   PIC X(01)  VALUE '2'.
007700     05  FILLER   PIC X(05)  VALUE SPACES.
007800*
007900 01  WS-REGION-TABLE REDEFINES WS-REGNTAB-INIT-VALUES.
008000     05  REG-TABLE-ENTRY OCCURS 4 TIMES
008100             INDEXED BY REG-IDX.
008200         10  REG-CODE             PIC X(05).
008300         10  REG-CURRENCY-LIST.
008400             15  REG-CURRENCY     PIC X(03) OCCURS 4 TIMES.
008500         10  REG-CURRENCY-COUNT   PIC 9(01).
008600         10  REG-STD-TAX-RATE     PIC 9V9999.
008700         10  REG-MIN-AMOUNT       PIC 9(09)V99.
008800         10  REG-MAX-AMOUNT       PIC 9(09)V99.
008900         10  REG-AUTO-LIMIT       PIC 9(09)V99.
009000         10  REG-MGR-LIMIT        PIC 9(09)V99.
009100         10  REG-EXEC-LIMIT       PIC 9(09)V99.
009200         10  REG-REQ-VENDOR-TXID  PIC X(01).
009300         10  REG-REQ-BUYER-TXID   PIC X(01).
009400         10  REG-TAXID-FMT-CODE   PIC X(01).
009500         10  REG-DATE-FMT-CODE    PIC X(01).
009600         10  FILLER               PIC X(05).
